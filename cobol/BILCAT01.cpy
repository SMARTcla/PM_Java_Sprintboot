000100******************************************************************
000200*              C O P Y   D E   R E G I S T R O                  *
000300*              C A T A L O G O   D E   C A T E G O R I A S      *
000400******************************************************************
000500*   APLICACION   : BILLETERA / PRESUPUESTO PERSONAL
000600*   ARCHIVO      : CATEGORY-FILE
000700*   LONGITUD     : 30
000800*   LLAVE        : CAT-NAME (ASCENDENTE, UNICO)
000900******************************************************************
001000 01  CAT-REGISTRO.
001100     03  CAT-ID                       PIC 9(09).
001200     03  CAT-LLAVE.
001300         05  CAT-NAME                 PIC X(20).
001400     03  FILLER                       PIC X(01).
