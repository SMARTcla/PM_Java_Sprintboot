000100******************************************************************
000200* FECHA       : 20/03/1989                                       *
000300* PROGRAMADOR : J. ALBERTO MEJIA (JAM)                           *
000400* APLICACION  : BILLETERA / PRESUPUESTO PERSONAL                 *
000500* PROGRAMA    : BIL1P02                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE MOVIMIENTOS Y GENERA UN        *
000800*             : REPORTE DE EXPORTACION EN TEXTO PLANO, CON       *
000900*             : CUATRO LINEAS ETIQUETADAS POR MOVIMIENTO.        *
001000* ARCHIVOS    : TRANSACTION-FILE=E, EXPORT-REPORT=S              *
001100* ACCION (ES) : X=EXPORTACION                                    *
001200* INSTALADO   : 02/04/1989                                       *
001300* BPM/RATIONAL: 401124                                           *
001400* NOMBRE      : EXPORTADOR DE MOVIMIENTOS DE BILLETERA           *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                     BIL1P02.
001800 AUTHOR.                         J. ALBERTO MEJIA.
001900 INSTALLATION.                   DEPTO. SISTEMAS - BILLETERA.
002000 DATE-WRITTEN.                   20/03/1989.
002100 DATE-COMPILED.                  20/03/1989.
002200 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002300******************************************************************
002400*                    B I T A C O R A   D E   C A M B I O S       *
002500******************************************************************
002600* 20/03/1989 JAM  PROGRAMA ORIGINAL, VERSION 1.0.                *
002700* 02/04/1989 JAM  AJUSTE DE INSTALACION EN PRODUCCION.           *
002800* 14/08/1991 RQC  SOLICITUD 55415: CAMPOS NULOS/EN BLANCO SE     *
002900*                 EXPORTAN COMO TEXTO VACIO, NO 'SPACES'.        *
003000* 30/06/1998 PEDR SOLICITUD 61045 (AÑO 2000): REVISION DE        *
003100*                 CAMPOS DE FECHA, SIN HALLAZGOS (TEXTO LIBRE).  *
003200* 14/01/1999 PEDR CIERRE DE PRUEBAS DE MILENIO, SIN HALLAZGOS.   *
003300* 05/03/2002 LGR  SOLICITUD 64118: SE AGREGA CONTADOR DE         *
003400*                 MOVIMIENTOS EXPORTADOS EN BITACORA DE SALIDA.  *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS WKS-MODO-PRUEBAS.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRANSACTION-FILE  ASSIGN   TO TRANSIN
004400            ORGANIZATION      IS SEQUENTIAL
004500            FILE STATUS       IS FS-TRANSACTION-FILE.
004600
004700     SELECT EXPORT-REPORT     ASSIGN   TO EXPORTA
004800            ORGANIZATION      IS LINE SEQUENTIAL
004900            FILE STATUS       IS FS-EXPORT-REPORT.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TRANSACTION-FILE
005400     LABEL RECORD STANDARD.
005500     COPY BILTRN01.
005600 FD  EXPORT-REPORT
005700     LABEL RECORD STANDARD.
005800 01  EXP-LINEA                        PIC X(80).
005900
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*    05/03/2002 LGR SOLICITUD 64118 - CONTADORES DE TRABAJO      *
006300******************************************************************
006400 77  WKS-LINEAS-ESCRITAS              PIC S9(07) COMP VALUE 0.
006500 77  WKS-TRANS-SIN-CATEGORIA          PIC S9(07) COMP VALUE 0.
006600 01  WKS-STATUS.
006700     03  FS-TRANSACTION-FILE          PIC X(02) VALUE SPACES.
006800     03  FS-EXPORT-REPORT             PIC X(02) VALUE SPACES.
006900     03  FILLER                       PIC X(02) VALUE SPACES.
007000     COPY BILFSE01.
007100 01  WKS-FLAGS.
007200     03  WKS-FIN-TRANSACTION-FILE     PIC 9(01) VALUE 0.
007300         88  FIN-TRANSACTION-FILE            VALUE 1.
007400     03  FILLER                       PIC X(01).
007500 01  WKS-CONTADORES.
007600     03  WKS-TRANS-EXPORTADAS         PIC S9(07) COMP VALUE 0.
007700     03  FILLER                       PIC X(01).
007800******************************************************************
007900*              LINEAS ETIQUETADAS DEL REPORTE DE EXPORTACION     *
008000******************************************************************
008100 01  WKS-LINEA-FECHA.
008200     03  FILLER                       PIC X(06) VALUE 'Date: '.
008300     03  WKS-LF-VALOR                 PIC X(16).
008400     03  FILLER                       PIC X(58) VALUE SPACES.
008500 01  WKS-LINEA-FECHA-R REDEFINES WKS-LINEA-FECHA.
008600     03  FILLER                       PIC X(80).
008700 01  WKS-LINEA-DESCRIPCION.
008800     03  FILLER                       PIC X(13)
008900                                       VALUE 'Description: '.
009000     03  WKS-LD-VALOR                 PIC X(40).
009100     03  FILLER                       PIC X(27) VALUE SPACES.
009200 01  WKS-LINEA-DESCRIPCION-R REDEFINES WKS-LINEA-DESCRIPCION.
009300     03  FILLER                       PIC X(80).
009400 01  WKS-LINEA-CATEGORIA.
009500     03  FILLER                       PIC X(10)
009600                                       VALUE 'Category: '.
009700     03  WKS-LC-VALOR                 PIC X(20).
009800     03  FILLER                       PIC X(50) VALUE SPACES.
009900 01  WKS-LINEA-MONTO.
010000     03  FILLER                       PIC X(08) VALUE 'Amount: '.
010100     03  WKS-LM-VALOR                 PIC ZZZ,ZZZ,ZZ9.99-.
010200     03  FILLER                       PIC X(57) VALUE SPACES.
010300 01  WKS-LINEA-BLANCO REDEFINES WKS-LINEA-MONTO.
010400     03  FILLER                       PIC X(80).
010500******************************************************************
010600 PROCEDURE DIVISION.
010700******************************************************************
010800*              S E C C I O N   P R I N C I P A L                *
010900******************************************************************
011000 000-MAIN SECTION.
011100     PERFORM 100-APERTURA-ARCHIVOS
011200     PERFORM 210-LEE-TRANSACTION-FILE
011300     PERFORM 200-EXPORTA-MOVIMIENTO UNTIL FIN-TRANSACTION-FILE
011400     PERFORM 900-CIERRA-ARCHIVOS
011500     STOP RUN.
011600 000-MAIN-E. EXIT.
011700
011800 100-APERTURA-ARCHIVOS SECTION.
011900     MOVE 'BIL1P02' TO FSE-PROGRAMA
012000     OPEN INPUT  TRANSACTION-FILE
012100          OUTPUT EXPORT-REPORT
012200     IF FS-TRANSACTION-FILE NOT = '00'
012300        MOVE 'OPEN'         TO FSE-ACCION
012400        MOVE 'TRANSFL'      TO FSE-ARCHIVO
012500        MOVE SPACES         TO FSE-LLAVE
012600        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
012700                  FSE-ACCION, FSE-LLAVE, FS-TRANSACTION-FILE
012800        DISPLAY '*** ERROR AL ABRIR TRANSACTION-FILE, STATUS: '
012900                FS-TRANSACTION-FILE UPON CONSOLE
013000        MOVE 91 TO RETURN-CODE
013100        STOP RUN
013200     END-IF
013300     IF FS-EXPORT-REPORT NOT = '00'
013400        MOVE 'OPEN'         TO FSE-ACCION
013500        MOVE 'EXPORTA'      TO FSE-ARCHIVO
013600        MOVE SPACES         TO FSE-LLAVE
013700        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
013800                  FSE-ACCION, FSE-LLAVE, FS-EXPORT-REPORT
013900        DISPLAY '*** ERROR AL ABRIR EXPORT-REPORT, STATUS: '
014000                FS-EXPORT-REPORT UPON CONSOLE
014100        MOVE 91 TO RETURN-CODE
014200        STOP RUN
014300     END-IF.
014400 100-APERTURA-ARCHIVOS-E. EXIT.
014500
014600 210-LEE-TRANSACTION-FILE SECTION.
014700     READ TRANSACTION-FILE
014800       AT END
014900          MOVE 1 TO WKS-FIN-TRANSACTION-FILE
015000     END-READ.
015100 210-LEE-TRANSACTION-FILE-E. EXIT.
015200
015300******************************************************************
015400*    14/08/1991 RQC SOLICITUD 55415 - CAMPOS NULOS EN BLANCO     *
015500******************************************************************
015600 200-EXPORTA-MOVIMIENTO SECTION.
015700     PERFORM 210-ARMA-LINEA-FECHA
015800     PERFORM 220-ARMA-LINEA-DESCRIPCION
015900     PERFORM 230-ARMA-LINEA-CATEGORIA
016000     PERFORM 240-ARMA-LINEA-MONTO
016100     WRITE EXP-LINEA FROM WKS-LINEA-BLANCO
016200     ADD 1 TO WKS-LINEAS-ESCRITAS
016300     ADD 1 TO WKS-TRANS-EXPORTADAS
016400     PERFORM 210-LEE-TRANSACTION-FILE.
016500 200-EXPORTA-MOVIMIENTO-E. EXIT.
016600
016700 210-ARMA-LINEA-FECHA SECTION.
016800     IF TRN-DATE = SPACES OR LOW-VALUES
016900        MOVE SPACES TO WKS-LF-VALOR
017000     ELSE
017100        MOVE TRN-DATE TO WKS-LF-VALOR
017200     END-IF
017300     WRITE EXP-LINEA FROM WKS-LINEA-FECHA
017400     ADD 1 TO WKS-LINEAS-ESCRITAS.
017500 210-ARMA-LINEA-FECHA-E. EXIT.
017600
017700 220-ARMA-LINEA-DESCRIPCION SECTION.
017800     IF TRN-DESCRIPTION = SPACES OR LOW-VALUES
017900        MOVE SPACES TO WKS-LD-VALOR
018000     ELSE
018100        MOVE TRN-DESCRIPTION TO WKS-LD-VALOR
018200     END-IF
018300     WRITE EXP-LINEA FROM WKS-LINEA-DESCRIPCION
018400     ADD 1 TO WKS-LINEAS-ESCRITAS.
018500 220-ARMA-LINEA-DESCRIPCION-E. EXIT.
018600
018700 230-ARMA-LINEA-CATEGORIA SECTION.
018800     IF TRN-CATEGORY = SPACES OR LOW-VALUES
018900        MOVE SPACES TO WKS-LC-VALOR
019000        ADD 1 TO WKS-TRANS-SIN-CATEGORIA
019100     ELSE
019200        MOVE TRN-CATEGORY TO WKS-LC-VALOR
019300     END-IF
019400     WRITE EXP-LINEA FROM WKS-LINEA-CATEGORIA
019500     ADD 1 TO WKS-LINEAS-ESCRITAS.
019600 230-ARMA-LINEA-CATEGORIA-E. EXIT.
019700
019800 240-ARMA-LINEA-MONTO SECTION.
019900     MOVE TRN-MONEY TO WKS-LM-VALOR
020000     WRITE EXP-LINEA FROM WKS-LINEA-MONTO
020100     ADD 1 TO WKS-LINEAS-ESCRITAS.
020200 240-ARMA-LINEA-MONTO-E. EXIT.
020300
020400******************************************************************
020500*    05/03/2002 LGR SOLICITUD 64118 - CONTADOR DE EXPORTADOS     *
020600******************************************************************
020700 900-CIERRA-ARCHIVOS SECTION.
020800     CLOSE TRANSACTION-FILE EXPORT-REPORT
020900     DISPLAY '****************************************'
021000             UPON CONSOLE
021100     DISPLAY 'BIL1P02 - MOVIMIENTOS EXPORTADOS : '
021200              WKS-TRANS-EXPORTADAS UPON CONSOLE
021300     DISPLAY 'BIL1P02 - LINEAS ESCRITAS EN REPORTE : '
021400              WKS-LINEAS-ESCRITAS UPON CONSOLE
021500     DISPLAY 'BIL1P02 - MOVIMIENTOS SIN CATEGORIA : '
021600              WKS-TRANS-SIN-CATEGORIA UPON CONSOLE
021700     DISPLAY '****************************************'
021800             UPON CONSOLE.
021900 900-CIERRA-ARCHIVOS-E. EXIT.
