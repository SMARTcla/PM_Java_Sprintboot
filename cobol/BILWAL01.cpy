000100******************************************************************
000200*              C O P Y   D E   R E G I S T R O                  *
000300*              M A E S T R O   D E   B I L L E T E R A          *
000400******************************************************************
000500*   APLICACION   : BILLETERA / PRESUPUESTO PERSONAL
000600*   ARCHIVO      : WALLET-FILE / UPDATED-WALLET-FILE
000700*   LONGITUD     : 98
000800*   LLAVE        : WAL-ID (ASCENDENTE)
000900*   NOTA         : SALDO Y LIMITE DE PRESUPUESTO EMPAQUETADOS
001000*                : (COMP-3), CON SIGNO, DOS DECIMALES.
001010*                : AVISO AUDITORIA 5102 (12/03/2001): DEJARON DE
001020*                : CARGARSE ZONEADOS (DISPLAY); VER BITACORA.
001030*                : AVISO AUDITORIA 5188 (09/09/2005): SE QUITA LA
001040*                : REDEFINICION QUE PARTIA EL CAMPO EMPAQUETADO EN
001050*                : ENTERO/DECIMAL; UN COMP-3 NO SE PUEDE PARTIR
001060*                : ASI, LOS DIGITOS BCD DEL CAMPO COMBINADO NO
001070*                : COINCIDEN CON LOS DE DOS CAMPOS EMPAQUETADOS
001080*                : POR SEPARADO. NADIE LA REFERENCIABA.
001100******************************************************************
001200 01  WAL-REGISTRO.
001300     03  WAL-LLAVE.
001400         05  WAL-ID                   PIC 9(09).
001500     03  WAL-NAME                     PIC X(30).
001600     03  WAL-CLIENT-EMAIL             PIC X(40).
001700     03  WAL-AMOUNT                   PIC S9(11)V99
001710                                      USAGE IS COMP-3.
002100     03  WAL-CURRENCY                 PIC X(03).
002200         88  WAL-MONEDA-QUETZAL              VALUE 'CZK'.
002300         88  WAL-MONEDA-EURO                 VALUE 'EUR'.
002400         88  WAL-MONEDA-DOLAR                 VALUE 'USD'.
002500     03  WAL-BUDGET-LIMIT             PIC S9(11)V99
002510                                      USAGE IS COMP-3.
002900     03  FILLER                       PIC X(02).
