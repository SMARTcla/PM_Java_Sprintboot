000100******************************************************************
000200*              C O P Y   D E   T R A B A J O                    *
000300*              A R E A   D E   F I L E   S T A T U S            *
000400******************************************************************
000500*   USO : PARAMETROS DE LA RUTINA DEBD1R00 (REPORTE DE ERRORES
000600*       : DE APERTURA/LECTURA/ESCRITURA), TAL COMO SE USA EN
000700*       : TODO CIERRE DE LA APLICACION BILLETERA.
000800******************************************************************
000900 01  WKS-FSE-PARAMETROS.
001000     03  FSE-PROGRAMA                 PIC X(08) VALUE SPACES.
001100     03  FSE-ARCHIVO                  PIC X(08) VALUE SPACES.
001200     03  FSE-ACCION                   PIC X(10) VALUE SPACES.
001300     03  FSE-LLAVE                    PIC X(32) VALUE SPACES.
001400     03  FILLER                       PIC X(02) VALUE SPACES.
