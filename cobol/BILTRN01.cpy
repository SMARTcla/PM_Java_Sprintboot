000100******************************************************************
000200*              C O P Y   D E   R E G I S T R O                  *
000300*              M O V I M I E N T O   D E   B I L L E T E R A    *
000400******************************************************************
000500*   APLICACION   : BILLETERA / PRESUPUESTO PERSONAL
000600*   ARCHIVO      : TRANSACTION-FILE
000700*   LONGITUD     : 110
000800*   LLAVE        : TRN-ID (SOLO EN BIL1P07, MANTENIMIENTO); EN
000900*                : POSTEO/EXPORTACION/ESTADISTICAS EL ARCHIVO SE
001000*                : LEE SECUENCIAL, EN ORDEN DE ENTRADA.
001100*   NOTA         : TRN-TYPE SE DERIVA DEL SIGNO DE TRN-MONEY,
001110*                : NO SE RECIBE DEL ARCHIVO DE ENTRADA. EL MONTO
001120*                : SE EMPAQUETA (COMP-3) DESDE AVISO AUDITORIA
001130*                : 5102 (12/03/2001); ANTES VENIA ZONEADO.
001140*                : AVISO AUDITORIA 5188 (09/09/2005): SE QUITA LA
001150*                : REDEFINICION QUE PARTIA TRN-MONEY EN ENTERO/
001160*                : DECIMAL POR LA MISMA RAZON QUE EN BILWAL01;
001170*                : NADIE LA REFERENCIABA.
001300******************************************************************
001400 01  TRN-REGISTRO.
001500     03  TRN-LLAVE.
001600         05  TRN-ID                   PIC 9(09).
001700     03  TRN-WALLET-ID                PIC 9(09).
001800     03  TRN-DATE                     PIC X(16).
001900     03  TRN-FECHA-R REDEFINES TRN-DATE.
002000         05  TRN-FEC-ANIO             PIC X(04).
002100         05  FILLER                   PIC X(01).
002200         05  TRN-FEC-MES              PIC X(02).
002300         05  FILLER                   PIC X(01).
002400         05  TRN-FEC-DIA              PIC X(02).
002500         05  FILLER                   PIC X(01).
002600         05  TRN-FEC-HORA             PIC X(02).
002700         05  FILLER                   PIC X(01).
002800         05  TRN-FEC-MIN              PIC X(02).
002900     03  TRN-DESCRIPTION              PIC X(40).
003000     03  TRN-CATEGORY                 PIC X(20).
003100     03  TRN-MONEY                    PIC S9(11)V99
003150                                      USAGE IS COMP-3.
003500     03  TRN-TYPE                     PIC X(07).
003600         88  TRN-ES-INGRESO                  VALUE 'INCOME '.
003700         88  TRN-ES-EGRESO                   VALUE 'EXPENSE'.
003800     03  FILLER                       PIC X(02).
