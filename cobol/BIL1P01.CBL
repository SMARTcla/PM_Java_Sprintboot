000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. ALBERTO MEJIA (JAM)                           *
000400* APLICACION  : BILLETERA / PRESUPUESTO PERSONAL                 *
000500* PROGRAMA    : BIL1P01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA LAS TRANSACCIONES DEL DIA CONTRA EL       *
000800*             : SALDO DE CADA BILLETERA, CLASIFICANDOLAS POR     *
000900*             : SIGNO EN INGRESO O EGRESO, ACUMULA LOS TOTALES   *
001000*             : DE CADA BILLETERA Y EMITE EL REPORTE DE AVANCE   *
001100*             : DE PRESUPUESTO CON QUIEBRE POR BILLETERA.        *
001200* ARCHIVOS    : WALLET-FILE=E, TRANSACTION-FILE=E,               *
001300*             : UPDATED-WALLET-FILE=S, PROGRESS-REPORT=S         *
001400* ACCION (ES) : P=POSTEO DIARIO                                  *
001500* INSTALADO   : 02/04/1989                                       *
001600* BPM/RATIONAL: 401123                                           *
001700* NOMBRE      : MOTOR DE POSTEO DE BILLETERAS                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     BIL1P01.
002100 AUTHOR.                         J. ALBERTO MEJIA.
002200 INSTALLATION.                   DEPTO. SISTEMAS - BILLETERA.
002300 DATE-WRITTEN.                   14/03/1989.
002400 DATE-COMPILED.                  14/03/1989.
002500 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 14/03/1989 JAM  PROGRAMA ORIGINAL, VERSION 1.0.                *
003000* 02/04/1989 JAM  AJUSTE DE INSTALACION EN PRODUCCION.           *
003100* 19/09/1990 JAM  SE AGREGA TOTAL GENERAL AL REPORTE DE AVANCE.  *
003200* 11/02/1991 RQC  CORRIGE CALCULO DE SALDO CUANDO EL EGRESO      *
003300*                 SUPERA EL SALDO INICIAL DE LA BILLETERA.       *
003400* 03/07/1992 RQC  SOLICITUD 55210: SE AMPLIA TABLA DE BILLETERAS *
003500*                 DE 200 A 500 POSICIONES.                       *
003600* 20/01/1994 EDR  SOLICITUD 55980: VALIDACION DE CAMPOS EN       *
003700*                 BLANCO ANTES DE REEMPLAZAR EL REGISTRO.        *
003800* 08/11/1995 EDR  SE AMPLIA TABLA DE BILLETERAS A 999 POSICIONES.*
003900* 30/06/1998 PEDR SOLICITUD 61045 (AÑO 2000): FECHAS DE CORRIDA  *
004000*                 SE REVISAN CON SIGLO EXPLICITO EN WKS-FECHA.   *
004100* 14/01/1999 PEDR CIERRE DE PRUEBAS DE MILENIO, SIN HALLAZGOS.   *
004150* 12/03/2001 PEDR AVISO AUDITORIA 5102: SALDO Y LIMITE DE LA     *
004160*                 BILLETERA (COPY BILWAL01) Y EL MAESTRO DE      *
004170*                 SALIDA UWL-REGISTRO PASAN DE ZONEADO A         *
004180*                 EMPAQUETADO (COMP-3); NO CAMBIA LA LOGICA.     *
004200* 09/05/2001 PEDR SOLICITUD 63302: MENSAJE DE BILLETERA NO       *
004300*                 ENCONTRADA AHORA INCLUYE EL ID DE LA           *
004400*                 TRANSACCION PARA FACILITAR EL RASTREO.         *
004500* 17/02/2004 LGR  SOLICITUD 66710: SE AGREGA ENCABEZADO CON      *
004600*                 FECHA DE CORRIDA AL REPORTE DE AVANCE.         *
004700* 23/08/2006 LGR  BPM 401123: REVISION ANUAL, SIN CAMBIOS DE     *
004800*                 LOGICA, SOLO ACTUALIZACION DE COMENTARIOS.     *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS WKS-MODO-PRUEBAS.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700******************************************************************
005800*              A R C H I V O S   D E   E N T R A D A             *
005900******************************************************************
006000     SELECT WALLET-FILE       ASSIGN   TO WALLETIN
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS FS-WALLET-FILE.
006300
006400     SELECT TRANSACTION-FILE  ASSIGN   TO TRANSIN
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS FS-TRANSACTION-FILE.
006700******************************************************************
006800*              A R C H I V O S   D E   S A L I D A               *
006900******************************************************************
007000     SELECT UPDATED-WALLET-FILE ASSIGN TO WALLETUP
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS FS-UPDATED-WALLET-FILE.
007300
007400     SELECT PROGRESS-REPORT   ASSIGN   TO PROGRESO
007500            ORGANIZATION      IS LINE SEQUENTIAL
007600            FILE STATUS       IS FS-PROGRESS-REPORT.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000******************************************************************
008100*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
008200******************************************************************
008300*   MAESTRO DE BILLETERAS (ENTRADA)
008400 FD  WALLET-FILE
008500     LABEL RECORD STANDARD.
008600     COPY BILWAL01.
008700*   MOVIMIENTOS DEL PERIODO A POSTEAR (ENTRADA)
008800 FD  TRANSACTION-FILE
008900     LABEL RECORD STANDARD.
009000     COPY BILTRN01.
009100*   MAESTRO DE BILLETERAS ACTUALIZADO (SALIDA)
009200 FD  UPDATED-WALLET-FILE
009300     LABEL RECORD STANDARD.
009400 01  UWL-REGISTRO.
009500     03  UWL-ID                       PIC 9(09).
009600     03  UWL-NAME                     PIC X(30).
009700     03  UWL-CLIENT-EMAIL             PIC X(40).
009800     03  UWL-AMOUNT                   PIC S9(11)V99
009810                                      USAGE IS COMP-3.
009900     03  UWL-CURRENCY                 PIC X(03).
010000     03  UWL-BUDGET-LIMIT             PIC S9(11)V99
010010                                      USAGE IS COMP-3.
010100     03  FILLER                       PIC X(02).
010200*   REPORTE DE AVANCE DE PRESUPUESTO (SALIDA, IMPRESION)
010300 FD  PROGRESS-REPORT
010400     LABEL RECORD STANDARD.
010500 01  PRG-LINEA                        PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*    23/08/2006 LGR REVISION ANUAL - CONTADORES DE TRABAJO Y     *
011000*    RESGUARDO CONTRA DESBORDE DE TABLA-BILLETERAS (77 NIVELES)  *
011100******************************************************************
011200 77  WKS-LINEAS-IMPRESAS              PIC S9(04) COMP VALUE 0.
011300 77  WKS-SW-TABLA-LLENA               PIC X(01) VALUE 'N'.
011400     88  TABLA-BILLETERAS-LLENA              VALUE 'S'.
011500******************************************************************
011600*              RECURSOS FILE STATUS                              *
011700******************************************************************
011800 01  WKS-STATUS.
011900     03  FS-WALLET-FILE               PIC X(02) VALUE SPACES.
012000     03  FS-TRANSACTION-FILE          PIC X(02) VALUE SPACES.
012100     03  FS-UPDATED-WALLET-FILE       PIC X(02) VALUE SPACES.
012200     03  FS-PROGRESS-REPORT           PIC X(02) VALUE SPACES.
012300     03  FILLER                       PIC X(02) VALUE SPACES.
012400     COPY BILFSE01.
012500******************************************************************
012600*              TABLA DE TRABAJO DE BILLETERAS                    *
012700******************************************************************
012800 01  TABLA-BILLETERAS.
012900     03  TABLA-BIL-ENTRADA OCCURS 999 TIMES
013000                            INDEXED BY WKS-IDX-CARGA
013100                                       WKS-IDX-GRABA
013200                                       WKS-IDX-REPORTE.
013300         05  TABLA-WAL-ID              PIC 9(09).
013400         05  TABLA-WAL-NAME            PIC X(30).
013500         05  TABLA-WAL-CLIENT-EMAIL    PIC X(40).
013600         05  TABLA-WAL-AMOUNT          PIC S9(11)V99.
013700         05  TABLA-WAL-CURRENCY        PIC X(03).
013800         05  TABLA-WAL-BUDGET-LIMIT    PIC S9(11)V99.
013900         05  TABLA-WAL-INGRESOS        PIC S9(11)V99.
014000         05  TABLA-WAL-EGRESOS         PIC S9(11)V99.
014100         05  FILLER                    PIC X(02).
014200 01  WKS-CONTADORES.
014300     03  WKS-TOTAL-BILLETERAS         PIC S9(04) COMP VALUE 0.
014400     03  WKS-SUB-BUSCA                PIC S9(04) COMP VALUE 0.
014500     03  WKS-SUB-BILLETERA            PIC S9(04) COMP VALUE 0.
014600     03  WKS-TRANS-LEIDAS             PIC S9(07) COMP VALUE 0.
014700     03  WKS-TRANS-SIN-BILLETERA      PIC S9(07) COMP VALUE 0.
014800     03  WKS-BILLETERAS-GRABADAS      PIC S9(04) COMP VALUE 0.
014900     03  FILLER                       PIC X(01).
015000 01  WKS-FLAGS.
015100     03  WKS-FIN-WALLET-FILE          PIC 9(01) VALUE 0.
015200         88  FIN-WALLET-FILE                 VALUE 1.
015300     03  WKS-FIN-TRANSACTION-FILE     PIC 9(01) VALUE 0.
015400         88  FIN-TRANSACTION-FILE            VALUE 1.
015500     03  FILLER                       PIC X(01).
015600******************************************************************
015700*              FECHA DE CORRIDA Y SUS VISTAS ALTERNAS            *
015800******************************************************************
015900 01  WKS-FECHA-CORRIDA                PIC 9(08) VALUE ZEROES.
016000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016100     03  WKS-FC-ANIO                  PIC 9(04).
016200     03  WKS-FC-MES                   PIC 9(02).
016300     03  WKS-FC-DIA                   PIC 9(02).
016400 01  WKS-FECHA-EDITADA                PIC 9999/99/99.
016500******************************************************************
016600*              LINEAS DE REPORTE DE AVANCE DE PRESUPUESTO        *
016700******************************************************************
016800 01  ENC1-REPORTE.
016900     03  FILLER                       PIC X(20)
017000                                       VALUE 'BILLETERA - AVANCE'.
017100     03  FILLER                       PIC X(10) VALUE SPACES.
017200     03  FILLER                       PIC X(15)
017300                                       VALUE 'FECHA CORRIDA: '.
017400     03  ENC1-FECHA                   PIC 9999/99/99.
017500     03  FILLER                       PIC X(85) VALUE SPACES.
017600 01  ENC2-REPORTE.
017700     03  FILLER                       PIC X(09) VALUE 'BILLETERA'.
017800     03  FILLER                       PIC X(03) VALUE SPACES.
017900     03  FILLER                       PIC X(30) VALUE 'NOMBRE'.
018000     03  FILLER                       PIC X(03) VALUE SPACES.
018100     03  FILLER                       PIC X(15)
018200                                       VALUE 'TOTAL INGRESO'.
018300     03  FILLER                       PIC X(03) VALUE SPACES.
018400     03  FILLER                       PIC X(15)
018500                                       VALUE 'TOTAL EGRESO'.
018600     03  FILLER                       PIC X(03) VALUE SPACES.
018700     03  FILLER                       PIC X(15) VALUE 'SALDO'.
018800     03  FILLER                       PIC X(36) VALUE SPACES.
018900 01  DET-REPORTE.
019000     03  DET-WALLET-ID                PIC 9(09).
019100     03  FILLER                       PIC X(03) VALUE SPACES.
019200     03  DET-WALLET-NAME              PIC X(30).
019300     03  FILLER                       PIC X(03) VALUE SPACES.
019400     03  DET-INGRESO                  PIC ZZZ,ZZZ,ZZ9.99-.
019500     03  FILLER                       PIC X(03) VALUE SPACES.
019600     03  DET-EGRESO                   PIC ZZZ,ZZZ,ZZ9.99-.
019700     03  FILLER                       PIC X(03) VALUE SPACES.
019800     03  DET-SALDO                    PIC ZZZ,ZZZ,ZZ9.99-.
019900     03  FILLER                       PIC X(36) VALUE SPACES.
020000 01  GRT-REPORTE.
020100     03  FILLER                       PIC X(42)
020200                                       VALUE 'TOTALES GENERALES'.
020300     03  GRT-INGRESO                  PIC ZZZ,ZZZ,ZZ9.99-.
020400     03  FILLER                       PIC X(03) VALUE SPACES.
020500     03  GRT-EGRESO                   PIC ZZZ,ZZZ,ZZ9.99-.
020600     03  FILLER                       PIC X(03) VALUE SPACES.
020700     03  GRT-SALDO                    PIC ZZZ,ZZZ,ZZ9.99-.
020800     03  FILLER                       PIC X(36) VALUE SPACES.
020900 01  DET-REPORTE-R REDEFINES DET-REPORTE.
021000     03  FILLER                       PIC X(132).
021100 01  WKS-ACUMULA-GRT.
021200     03  WKS-GRT-INGRESO              PIC S9(11)V99 VALUE 0.
021300     03  WKS-GRT-EGRESO               PIC S9(11)V99 VALUE 0.
021400     03  WKS-GRT-SALDO                PIC S9(11)V99 VALUE 0.
021500     03  FILLER                       PIC X(01).
021600 01  WKS-ACUMULA-GRT-R REDEFINES WKS-ACUMULA-GRT.
021700     03  WKS-GRT-INGRESO-ENTERO       PIC S9(11).
021800     03  WKS-GRT-INGRESO-DECIMAL      PIC 9(02).
021900     03  WKS-GRT-EGRESO-ENTERO        PIC S9(11).
022000     03  WKS-GRT-EGRESO-DECIMAL       PIC 9(02).
022100     03  WKS-GRT-SALDO-ENTERO         PIC S9(11).
022200     03  WKS-GRT-SALDO-DECIMAL        PIC 9(02).
022300     03  FILLER                       PIC X(01).
022400******************************************************************
022500 PROCEDURE DIVISION.
022600******************************************************************
022700*              S E C C I O N   P R I N C I P A L                *
022800******************************************************************
022900 000-MAIN SECTION.
023000     PERFORM 100-APERTURA-ARCHIVOS
023100     PERFORM 110-LEE-WALLET-FILE
023200     PERFORM 150-CARGA-TABLA-BILLETERAS UNTIL FIN-WALLET-FILE
023300     PERFORM 210-LEE-TRANSACTION-FILE
023400     PERFORM 200-PROCESA-TRANSACCION UNTIL FIN-TRANSACTION-FILE
023500     PERFORM 300-GRABA-BILLETERAS-ACTUALIZADAS
023600             VARYING WKS-IDX-GRABA FROM 1 BY 1
023700             UNTIL WKS-IDX-GRABA > WKS-TOTAL-BILLETERAS
023800     PERFORM 400-REPORTE-PROGRESO
023900     PERFORM 900-CIERRA-ARCHIVOS
024000     STOP RUN.
024100 000-MAIN-E. EXIT.
024200
024300 100-APERTURA-ARCHIVOS SECTION.
024400     MOVE 'BIL1P01' TO FSE-PROGRAMA
024500     OPEN INPUT  WALLET-FILE TRANSACTION-FILE
024600          OUTPUT UPDATED-WALLET-FILE PROGRESS-REPORT
024700     IF FS-WALLET-FILE NOT = '00'
024800        MOVE 'OPEN'         TO FSE-ACCION
024900        MOVE 'WALLETFL'     TO FSE-ARCHIVO
025000        MOVE SPACES         TO FSE-LLAVE
025100        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
025200                  FSE-ACCION, FSE-LLAVE, FS-WALLET-FILE
025300        DISPLAY '*** ERROR AL ABRIR WALLET-FILE, STATUS: '
025400                FS-WALLET-FILE UPON CONSOLE
025500        MOVE 91 TO RETURN-CODE
025600        STOP RUN
025700     END-IF
025800     IF FS-TRANSACTION-FILE NOT = '00'
025900        MOVE 'OPEN'         TO FSE-ACCION
026000        MOVE 'TRANSFL'      TO FSE-ARCHIVO
026100        MOVE SPACES         TO FSE-LLAVE
026200        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
026300                  FSE-ACCION, FSE-LLAVE, FS-TRANSACTION-FILE
026400        DISPLAY '*** ERROR AL ABRIR TRANSACTION-FILE, STATUS: '
026500                FS-TRANSACTION-FILE UPON CONSOLE
026600        MOVE 91 TO RETURN-CODE
026700        STOP RUN
026800     END-IF.
026900 100-APERTURA-ARCHIVOS-E. EXIT.
027000
027100 110-LEE-WALLET-FILE SECTION.
027200     READ WALLET-FILE
027300       AT END
027400          MOVE 1 TO WKS-FIN-WALLET-FILE
027500     END-READ.
027600 110-LEE-WALLET-FILE-E. EXIT.
027700
027800******************************************************************
027900*    03/07/1992 RQC SOLICITUD 55210 - AMPLIACION DE TABLA        *
028000*    08/11/1995 EDR AMPLIADA A 999 POSICIONES                    *
028100******************************************************************
028200 150-CARGA-TABLA-BILLETERAS SECTION.
028300     IF WKS-TOTAL-BILLETERAS >= 999
028400        SET TABLA-BILLETERAS-LLENA TO TRUE
028500        DISPLAY '*** AVISO: TABLA-BILLETERAS LLENA EN 999, '
028600                'SE DESCARTA BILLETERA ID: ' WAL-ID
028700                UPON CONSOLE
028800        PERFORM 110-LEE-WALLET-FILE
028900        GO TO 150-CARGA-TABLA-BILLETERAS-E
029000     END-IF
029100     ADD 1 TO WKS-TOTAL-BILLETERAS
029200     SET WKS-IDX-CARGA TO WKS-TOTAL-BILLETERAS
029300     MOVE WAL-ID           TO TABLA-WAL-ID (WKS-IDX-CARGA)
029400     MOVE WAL-NAME         TO TABLA-WAL-NAME (WKS-IDX-CARGA)
029500     MOVE WAL-CLIENT-EMAIL TO TABLA-WAL-CLIENT-EMAIL
029600                               (WKS-IDX-CARGA)
029700     MOVE WAL-AMOUNT       TO TABLA-WAL-AMOUNT (WKS-IDX-CARGA)
029800     MOVE WAL-CURRENCY     TO TABLA-WAL-CURRENCY (WKS-IDX-CARGA)
029900     MOVE WAL-BUDGET-LIMIT TO TABLA-WAL-BUDGET-LIMIT
030000                               (WKS-IDX-CARGA)
030100     MOVE 0                TO TABLA-WAL-INGRESOS (WKS-IDX-CARGA)
030200     MOVE 0                TO TABLA-WAL-EGRESOS (WKS-IDX-CARGA)
030300     PERFORM 110-LEE-WALLET-FILE.
030400 150-CARGA-TABLA-BILLETERAS-E. EXIT.
030500
030600 210-LEE-TRANSACTION-FILE SECTION.
030700     READ TRANSACTION-FILE
030800       AT END
030900          MOVE 1 TO WKS-FIN-TRANSACTION-FILE
031000     END-READ.
031100 210-LEE-TRANSACTION-FILE-E. EXIT.
031200
031300 200-PROCESA-TRANSACCION SECTION.
031400     ADD 1 TO WKS-TRANS-LEIDAS
031500     PERFORM 220-LOCALIZA-BILLETERA
031600     IF WKS-SUB-BILLETERA > 0
031700        PERFORM 230-CLASIFICA-Y-POSTEA
031800     ELSE
031900        ADD 1 TO WKS-TRANS-SIN-BILLETERA
032000        DISPLAY '*** BILLETERA NO ENCONTRADA, TRN-ID: ' TRN-ID
032100                ' TRN-WALLET-ID: ' TRN-WALLET-ID
032200                UPON CONSOLE
032300     END-IF
032400     PERFORM 210-LEE-TRANSACTION-FILE.
032500 200-PROCESA-TRANSACCION-E. EXIT.
032600
032700 220-LOCALIZA-BILLETERA SECTION.
032800     MOVE 0 TO WKS-SUB-BILLETERA
032900     SET WKS-IDX-CARGA TO 1
033000     PERFORM 225-BUSCA-INDICE
033100             VARYING WKS-IDX-CARGA FROM 1 BY 1
033200             UNTIL WKS-IDX-CARGA > WKS-TOTAL-BILLETERAS
033300                OR TABLA-WAL-ID (WKS-IDX-CARGA) = TRN-WALLET-ID
033400     IF WKS-IDX-CARGA NOT > WKS-TOTAL-BILLETERAS
033500        SET WKS-SUB-BILLETERA TO WKS-IDX-CARGA
033600     END-IF.
033700 220-LOCALIZA-BILLETERA-E. EXIT.
033800
033900 225-BUSCA-INDICE SECTION.
034000     CONTINUE.
034100 225-BUSCA-INDICE-E. EXIT.
034200
034300******************************************************************
034400*    11/02/1991 RQC CORRIGE CALCULO DE SALDO                     *
034500*    20/01/1994 EDR SOLICITUD 55980 - LOS GUARDIANES DE CAMPO    *
034600*    EN BLANCO/NULO PASAN A BIL1P07 (EDICION DE TRANSACCION),    *
034700*    UNICO PUNTO DONDE UN CAMPO YA GRABADO PUEDE REEMPLAZARSE;   *
034800*    EL POSTEO DIARIO SOLO CLASIFICA Y ACUMULA, NO EDITA.        *
034900******************************************************************
035000 230-CLASIFICA-Y-POSTEA SECTION.
035100     IF TRN-MONEY >= 0
035200        SET TRN-ES-INGRESO TO TRUE
035300        ADD TRN-MONEY TO TABLA-WAL-INGRESOS (WKS-SUB-BILLETERA)
035400     ELSE
035500        SET TRN-ES-EGRESO TO TRUE
035600        ADD TRN-MONEY TO TABLA-WAL-EGRESOS (WKS-SUB-BILLETERA)
035700     END-IF
035800     ADD TRN-MONEY TO TABLA-WAL-AMOUNT (WKS-SUB-BILLETERA).
035900 230-CLASIFICA-Y-POSTEA-E. EXIT.
036000
036100 300-GRABA-BILLETERAS-ACTUALIZADAS SECTION.
036200     MOVE TABLA-WAL-ID (WKS-IDX-GRABA)           TO UWL-ID
036300     MOVE TABLA-WAL-NAME (WKS-IDX-GRABA)         TO UWL-NAME
036400     MOVE TABLA-WAL-CLIENT-EMAIL (WKS-IDX-GRABA) TO
036500          UWL-CLIENT-EMAIL
036600     MOVE TABLA-WAL-AMOUNT (WKS-IDX-GRABA)       TO UWL-AMOUNT
036700     MOVE TABLA-WAL-CURRENCY (WKS-IDX-GRABA)     TO UWL-CURRENCY
036800     MOVE TABLA-WAL-BUDGET-LIMIT (WKS-IDX-GRABA) TO
036900          UWL-BUDGET-LIMIT
037000     WRITE UWL-REGISTRO
037100     IF FS-UPDATED-WALLET-FILE NOT = '00'
037200        MOVE 'WRITE'        TO FSE-ACCION
037300        MOVE 'WALLETUP'     TO FSE-ARCHIVO
037400        MOVE UWL-ID         TO FSE-LLAVE
037500        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
037600                  FSE-ACCION, FSE-LLAVE, FS-UPDATED-WALLET-FILE
037700        DISPLAY '*** ERROR AL GRABAR UPDATED-WALLET-FILE: '
037800                FS-UPDATED-WALLET-FILE UPON CONSOLE
037900     ELSE
038000        ADD 1 TO WKS-BILLETERAS-GRABADAS
038100     END-IF.
038200 300-GRABA-BILLETERAS-ACTUALIZADAS-E. EXIT.
038300
038400******************************************************************
038500*    17/02/2004 LGR SOLICITUD 66710 - ENCABEZADO CON FECHA       *
038600******************************************************************
038700 400-REPORTE-PROGRESO SECTION.
038800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
038900     MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-EDITADA
039000     MOVE WKS-FECHA-EDITADA TO ENC1-FECHA
039100     WRITE PRG-LINEA FROM ENC1-REPORTE
039200           AFTER ADVANCING TOP-OF-FORM
039300     WRITE PRG-LINEA FROM ENC2-REPORTE
039400           AFTER ADVANCING 2 LINES
039500     PERFORM 410-LINEA-DETALLE-PROGRESO
039600             VARYING WKS-IDX-REPORTE FROM 1 BY 1
039700             UNTIL WKS-IDX-REPORTE > WKS-TOTAL-BILLETERAS
039800     MOVE WKS-GRT-INGRESO TO GRT-INGRESO
039900     MOVE WKS-GRT-EGRESO  TO GRT-EGRESO
040000     MOVE WKS-GRT-SALDO   TO GRT-SALDO
040100     WRITE PRG-LINEA FROM GRT-REPORTE
040200           AFTER ADVANCING 2 LINES.
040300 400-REPORTE-PROGRESO-E. EXIT.
040400
040500 410-LINEA-DETALLE-PROGRESO SECTION.
040600     MOVE TABLA-WAL-ID (WKS-IDX-REPORTE)   TO DET-WALLET-ID
040700     MOVE TABLA-WAL-NAME (WKS-IDX-REPORTE) TO DET-WALLET-NAME
040800     MOVE TABLA-WAL-INGRESOS (WKS-IDX-REPORTE) TO DET-INGRESO
040900     MOVE TABLA-WAL-EGRESOS (WKS-IDX-REPORTE)  TO DET-EGRESO
041000     COMPUTE DET-SALDO = TABLA-WAL-INGRESOS (WKS-IDX-REPORTE)
041100                        - TABLA-WAL-EGRESOS (WKS-IDX-REPORTE)
041200     ADD TABLA-WAL-INGRESOS (WKS-IDX-REPORTE) TO WKS-GRT-INGRESO
041300     ADD TABLA-WAL-EGRESOS (WKS-IDX-REPORTE)  TO WKS-GRT-EGRESO
041400     COMPUTE WKS-GRT-SALDO = WKS-GRT-INGRESO - WKS-GRT-EGRESO
041500     WRITE PRG-LINEA FROM DET-REPORTE
041600           AFTER ADVANCING 1 LINES
041700     ADD 1 TO WKS-LINEAS-IMPRESAS.
041800 410-LINEA-DETALLE-PROGRESO-E. EXIT.
041900
042000 900-CIERRA-ARCHIVOS SECTION.
042100     CLOSE WALLET-FILE TRANSACTION-FILE
042200           UPDATED-WALLET-FILE PROGRESS-REPORT
042300     DISPLAY '****************************************'
042400             UPON CONSOLE
042500     DISPLAY 'BIL1P01 - BILLETERAS CARGADAS   : '
042600              WKS-TOTAL-BILLETERAS UPON CONSOLE
042700     DISPLAY 'BIL1P01 - TRANSACCIONES LEIDAS   : '
042800              WKS-TRANS-LEIDAS UPON CONSOLE
042900     DISPLAY 'BIL1P01 - SIN BILLETERA          : '
043000              WKS-TRANS-SIN-BILLETERA UPON CONSOLE
043100     DISPLAY 'BIL1P01 - BILLETERAS GRABADAS    : '
043200              WKS-BILLETERAS-GRABADAS UPON CONSOLE
043300     DISPLAY 'BIL1P01 - LINEAS DE DETALLE IMPRESAS: '
043400              WKS-LINEAS-IMPRESAS UPON CONSOLE
043500     IF TABLA-BILLETERAS-LLENA
043600        DISPLAY 'BIL1P01 - AVISO: SE DESCARTARON '
043700                'BILLETERAS POR TABLA LLENA' UPON CONSOLE
043800     END-IF
043900     DISPLAY '****************************************'
044000             UPON CONSOLE.
044100 900-CIERRA-ARCHIVOS-E. EXIT.
