000100******************************************************************
000200* FECHA       : 02/05/1990                                       *
000300* PROGRAMADOR : ROSA QUEZADA CIFUENTES (RQC)                     *
000400* APLICACION  : BILLETERA / PRESUPUESTO PERSONAL                 *
000500* PROGRAMA    : BIL1P03                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LAS ESTADISTICAS DEL PERIODO SOLICITADO  *
000800*             : (SEMANAL, MENSUAL O ANUAL): INGRESO TOTAL,       *
000900*             : EGRESO TOTAL Y NETO, SOBRE TODOS LOS MOVIMIENTOS *
001000*             : DEL ARCHIVO.                                     *
001100* ARCHIVOS    : TRANSACTION-FILE=E, STATISTICS-REPORT=S          *
001200* ACCION (ES) : S=SEMANAL, M=MENSUAL, A=ANUAL (VIA SYSIN)        *
001300* INSTALADO   : 21/05/1990                                       *
001400* BPM/RATIONAL: 401125                                           *
001500* NOMBRE      : ESTADISTICAS PERIODICAS DE BILLETERA             *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                     BIL1P03.
001900 AUTHOR.                         ROSA QUEZADA CIFUENTES.
002000 INSTALLATION.                   DEPTO. SISTEMAS - BILLETERA.
002100 DATE-WRITTEN.                   02/05/1990.
002200 DATE-COMPILED.                  02/05/1990.
002300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 02/05/1990 RQC  PROGRAMA ORIGINAL, VERSION 1.0.                *
002800* 21/05/1990 RQC  AJUSTE DE INSTALACION EN PRODUCCION.           *
002900* 09/12/1993 EDR  SOLICITUD 55870: SE AGREGA INTERVALO ANUAL,    *
003000*                 ANTES SOLO EXISTIAN SEMANAL Y MENSUAL.         *
003100* 30/06/1998 PEDR SOLICITUD 61045 (AÑO 2000): WKS-FECHA-CORRIDA  *
003200*                 SE VALIDA CON SIGLO EXPLICITO DE 4 DIGITOS.    *
003300* 14/01/1999 PEDR CIERRE DE PRUEBAS DE MILENIO, SIN HALLAZGOS.   *
003400* 27/06/2003 LGR  SOLICITUD 65004: SE ACLARA EN COMENTARIO QUE   *
003500*                 LA VENTANA DE FECHAS SE CALCULA PERO NO SE     *
003600*                 APLICA AL FILTRAR MOVIMIENTOS (ASI LO PIDIO    *
003700*                 EL AREA DE PRODUCTO EN SU DISEÑO ORIGINAL).    *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS WKS-MODO-PRUEBAS.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANSACTION-FILE  ASSIGN   TO TRANSIN
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS FS-TRANSACTION-FILE.
004900
005000     SELECT STATISTICS-REPORT ASSIGN   TO ESTADIST
005100            ORGANIZATION      IS LINE SEQUENTIAL
005200            FILE STATUS       IS FS-STATISTICS-REPORT.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  TRANSACTION-FILE
005700     LABEL RECORD STANDARD.
005800     COPY BILTRN01.
005900 FD  STATISTICS-REPORT
006000     LABEL RECORD STANDARD.
006100 01  EST-LINEA                        PIC X(80).
006200
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*    27/06/2003 LGR SOLICITUD 65004 - CONTADORES DE TRABAJO      *
006600******************************************************************
006700 77  WKS-TRANS-INGRESO-CNT            PIC S9(07) COMP VALUE 0.
006800 77  WKS-TRANS-EGRESO-CNT             PIC S9(07) COMP VALUE 0.
006900 01  WKS-STATUS.
007000     03  FS-TRANSACTION-FILE          PIC X(02) VALUE SPACES.
007100     03  FS-STATISTICS-REPORT         PIC X(02) VALUE SPACES.
007200     03  FILLER                       PIC X(02) VALUE SPACES.
007300     COPY BILFSE01.
007400 01  WKS-FLAGS.
007500     03  WKS-FIN-TRANSACTION-FILE     PIC 9(01) VALUE 0.
007600         88  FIN-TRANSACTION-FILE            VALUE 1.
007700     03  FILLER                       PIC X(01).
007800******************************************************************
007900*              PARAMETRO DE INTERVALO (VIA SYSIN)                *
008000******************************************************************
008100 01  WKS-PARM-INTERVALO.
008200     03  WKS-TIPO-INTERVALO           PIC X(07) VALUE SPACES.
008300         88  INTERVALO-SEMANAL               VALUE 'WEEKLY '.
008400         88  INTERVALO-MENSUAL               VALUE 'MONTHLY'.
008500         88  INTERVALO-ANUAL                 VALUE 'YEARLY '.
008600     03  FILLER                       PIC X(01).
008700******************************************************************
008800*   TABLA DE DIAS POR MES (SIN AJUSTE DE AÑO BISIESTO, IGUAL     *
008900*   QUE EL RESTO DE CIERRES DE ESTA APLICACION).                 *
009000******************************************************************
009100 01  TABLA-DIAS.
009200     03  FILLER            PIC X(24)
009300                        VALUE '312831303130313130313031'.
009400 01  F-TABLA-DIAS REDEFINES TABLA-DIAS.
009500     03  DIA-FIN-MES               PIC 99 OCCURS 12 TIMES.
009600******************************************************************
009700*              FECHA DE CORRIDA Y VENTANA DEL PERIODO            *
009800******************************************************************
009900 01  WKS-FECHA-CORRIDA                PIC 9(08) VALUE ZEROES.
010000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010100     03  WKS-FC-ANIO                  PIC 9(04).
010200     03  WKS-FC-MES                   PIC 9(02).
010300     03  WKS-FC-DIA                   PIC 9(02).
010400 01  WKS-FECHA-INICIO                 PIC 9(08) VALUE ZEROES.
010500 01  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
010600     03  WKS-FI-ANIO                  PIC 9(04).
010700     03  WKS-FI-MES                   PIC 9(02).
010800     03  WKS-FI-DIA                   PIC 9(02).
010900******************************************************************
011000*              ACUMULADORES DEL PERIODO                         *
011100******************************************************************
011200 01  WKS-ACUMULADORES.
011300     03  WKS-TOTAL-INGRESO            PIC S9(11)V99 VALUE 0.
011400     03  WKS-TOTAL-EGRESO             PIC S9(11)V99 VALUE 0.
011500     03  WKS-NETO                     PIC S9(11)V99 VALUE 0.
011600     03  FILLER                       PIC X(01).
011700 01  WKS-CONTADORES.
011800     03  WKS-TRANS-LEIDAS             PIC S9(07) COMP VALUE 0.
011900     03  FILLER                       PIC X(01).
012000******************************************************************
012100*              LINEAS DEL REPORTE DE ESTADISTICAS                *
012200******************************************************************
012300 01  EST-ENCABEZADO.
012400     03  FILLER                       PIC X(20)
012500                                       VALUE 'ESTADISTICAS DE '.
012600     03  EST-ENC-INTERVALO            PIC X(07).
012700     03  FILLER                       PIC X(53) VALUE SPACES.
012800 01  EST-DET-INGRESO.
012900     03  FILLER                       PIC X(15)
013000                                       VALUE 'TOTAL INCOME  '.
013100     03  EST-VALOR-INGRESO            PIC ZZZ,ZZZ,ZZ9.99-.
013200     03  FILLER                       PIC X(50) VALUE SPACES.
013300 01  EST-DET-EGRESO.
013400     03  FILLER                       PIC X(15)
013500                                       VALUE 'TOTAL EXPENSES'.
013600     03  EST-VALOR-EGRESO             PIC ZZZ,ZZZ,ZZ9.99-.
013700     03  FILLER                       PIC X(50) VALUE SPACES.
013800 01  EST-DET-NETO.
013900     03  FILLER                       PIC X(15)
014000                                       VALUE 'NET INCOME    '.
014100     03  EST-VALOR-NETO               PIC ZZZ,ZZZ,ZZ9.99-.
014200     03  FILLER                       PIC X(50) VALUE SPACES.
014300******************************************************************
014400 PROCEDURE DIVISION.
014500******************************************************************
014600*              S E C C I O N   P R I N C I P A L                *
014700******************************************************************
014800 000-MAIN SECTION.
014900     PERFORM 100-APERTURA-ARCHIVOS
015000     PERFORM 150-CALCULA-FECHA-INICIO
015100     PERFORM 210-LEE-TRANSACTION-FILE
015200     PERFORM 200-ACUMULA-ESTADISTICAS UNTIL FIN-TRANSACTION-FILE
015300     PERFORM 300-REPORTE-ESTADISTICAS
015400     PERFORM 900-CIERRA-ARCHIVOS
015500     STOP RUN.
015600 000-MAIN-E. EXIT.
015700
015800 100-APERTURA-ARCHIVOS SECTION.
015900     MOVE 'BIL1P03' TO FSE-PROGRAMA
016000     ACCEPT WKS-TIPO-INTERVALO FROM SYSIN
016100     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
016200     OPEN INPUT  TRANSACTION-FILE
016300          OUTPUT STATISTICS-REPORT
016400     IF FS-TRANSACTION-FILE NOT = '00'
016500        MOVE 'OPEN'         TO FSE-ACCION
016600        MOVE 'TRANSFL'      TO FSE-ARCHIVO
016700        MOVE SPACES         TO FSE-LLAVE
016800        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
016900                  FSE-ACCION, FSE-LLAVE, FS-TRANSACTION-FILE
017000        DISPLAY '*** ERROR AL ABRIR TRANSACTION-FILE, STATUS: '
017100                FS-TRANSACTION-FILE UPON CONSOLE
017200        MOVE 91 TO RETURN-CODE
017300        STOP RUN
017400     END-IF
017500     IF FS-STATISTICS-REPORT NOT = '00'
017600        MOVE 'OPEN'         TO FSE-ACCION
017700        MOVE 'ESTADIST'     TO FSE-ARCHIVO
017800        MOVE SPACES         TO FSE-LLAVE
017900        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
018000                  FSE-ACCION, FSE-LLAVE, FS-STATISTICS-REPORT
018100        DISPLAY '*** ERROR AL ABRIR STATISTICS-REPORT, STATUS: '
018200                FS-STATISTICS-REPORT UPON CONSOLE
018300        MOVE 91 TO RETURN-CODE
018400        STOP RUN
018500     END-IF.
018600 100-APERTURA-ARCHIVOS-E. EXIT.
018700
018800******************************************************************
018900*    27/06/2003 LGR SOLICITUD 65004 - LA VENTANA CALCULADA AQUI  *
019000*    NO SE APLICA AL FILTRAR MOVIMIENTOS EN 200-ACUMULA-         *
019100*    ESTADISTICAS; ES INTENCIONAL, ASI LO PIDIO PRODUCTO.        *
019200******************************************************************
019300 150-CALCULA-FECHA-INICIO SECTION.
019400     MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-INICIO
019500     IF INTERVALO-SEMANAL
019600        PERFORM 160-RESTA-SIETE-DIAS
019700     ELSE
019800        IF INTERVALO-MENSUAL
019900           PERFORM 170-RESTA-UN-MES
020000        ELSE
020100           IF INTERVALO-ANUAL
020200              SUBTRACT 1 FROM WKS-FI-ANIO
020300           ELSE
020400              DISPLAY '*** AVISO: INTERVALO NO RECONOCIDO: '
020500                      WKS-TIPO-INTERVALO UPON CONSOLE
020600           END-IF
020700        END-IF
020800     END-IF.
020900 150-CALCULA-FECHA-INICIO-E. EXIT.
021000
021100 160-RESTA-SIETE-DIAS SECTION.
021200     IF WKS-FI-DIA > 7
021300        SUBTRACT 7 FROM WKS-FI-DIA
021400     ELSE
021500        ADD 30 TO WKS-FI-DIA
021600        SUBTRACT 7 FROM WKS-FI-DIA
021700        IF WKS-FI-MES > 1
021800           SUBTRACT 1 FROM WKS-FI-MES
021900        ELSE
022000           MOVE 12 TO WKS-FI-MES
022100           SUBTRACT 1 FROM WKS-FI-ANIO
022200        END-IF
022300     END-IF.
022400 160-RESTA-SIETE-DIAS-E. EXIT.
022500
022600 170-RESTA-UN-MES SECTION.
022700     IF WKS-FI-MES > 1
022800        SUBTRACT 1 FROM WKS-FI-MES
022900     ELSE
023000        MOVE 12 TO WKS-FI-MES
023100        SUBTRACT 1 FROM WKS-FI-ANIO
023200     END-IF
023300     IF WKS-FI-DIA > DIA-FIN-MES (WKS-FI-MES)
023400        MOVE DIA-FIN-MES (WKS-FI-MES) TO WKS-FI-DIA
023500     END-IF.
023600 170-RESTA-UN-MES-E. EXIT.
023700
023800 210-LEE-TRANSACTION-FILE SECTION.
023900     READ TRANSACTION-FILE
024000       AT END
024100          MOVE 1 TO WKS-FIN-TRANSACTION-FILE
024200     END-READ.
024300 210-LEE-TRANSACTION-FILE-E. EXIT.
024400
024500 200-ACUMULA-ESTADISTICAS SECTION.
024600     ADD 1 TO WKS-TRANS-LEIDAS
024700     IF TRN-MONEY >= 0
024800        ADD TRN-MONEY TO WKS-TOTAL-INGRESO
024900        ADD 1 TO WKS-TRANS-INGRESO-CNT
025000     ELSE
025100        ADD TRN-MONEY TO WKS-TOTAL-EGRESO
025200        ADD 1 TO WKS-TRANS-EGRESO-CNT
025300     END-IF
025400     PERFORM 210-LEE-TRANSACTION-FILE.
025500 200-ACUMULA-ESTADISTICAS-E. EXIT.
025600
025700 300-REPORTE-ESTADISTICAS SECTION.
025800     COMPUTE WKS-NETO = WKS-TOTAL-INGRESO - WKS-TOTAL-EGRESO
025900     MOVE WKS-TIPO-INTERVALO   TO EST-ENC-INTERVALO
026000     MOVE WKS-TOTAL-INGRESO    TO EST-VALOR-INGRESO
026100     MOVE WKS-TOTAL-EGRESO     TO EST-VALOR-EGRESO
026200     MOVE WKS-NETO             TO EST-VALOR-NETO
026300     WRITE EST-LINEA FROM EST-ENCABEZADO
026400           AFTER ADVANCING TOP-OF-FORM
026500     WRITE EST-LINEA FROM EST-DET-INGRESO
026600           AFTER ADVANCING 2 LINES
026700     WRITE EST-LINEA FROM EST-DET-EGRESO
026800           AFTER ADVANCING 1 LINES
026900     WRITE EST-LINEA FROM EST-DET-NETO
027000           AFTER ADVANCING 1 LINES.
027100 300-REPORTE-ESTADISTICAS-E. EXIT.
027200
027300 900-CIERRA-ARCHIVOS SECTION.
027400     CLOSE TRANSACTION-FILE STATISTICS-REPORT
027500     DISPLAY '****************************************'
027600             UPON CONSOLE
027700     DISPLAY 'BIL1P03 - MOVIMIENTOS PROCESADOS : '
027800              WKS-TRANS-LEIDAS UPON CONSOLE
027900     DISPLAY 'BIL1P03 - MOVIMIENTOS DE INGRESO : '
028000              WKS-TRANS-INGRESO-CNT UPON CONSOLE
028100     DISPLAY 'BIL1P03 - MOVIMIENTOS DE EGRESO  : '
028200              WKS-TRANS-EGRESO-CNT UPON CONSOLE
028300     DISPLAY '****************************************'
028400             UPON CONSOLE.
028500 900-CIERRA-ARCHIVOS-E. EXIT.
