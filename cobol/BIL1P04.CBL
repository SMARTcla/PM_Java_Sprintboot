000100******************************************************************
000200* FECHA       : 11/06/1991                                       *
000300* PROGRAMADOR : ROSA QUEZADA CIFUENTES (RQC)                     *
000400* APLICACION  : BILLETERA / PRESUPUESTO PERSONAL                 *
000500* PROGRAMA    : BIL1P04                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONVIERTE EL SALDO Y EL LIMITE DE PRESUPUESTO    *
000800*             : DE UNA BILLETERA A OTRA MONEDA, USANDO TASAS     *
000900*             : FIJAS DE CAMBIO PARAMETRIZADAS EN ESTE MISMO     *
001000*             : PROGRAMA.                                       *
001100* ARCHIVOS    : WALLET-FILE=E, UPDATED-WALLET-FILE=S             *
001200* ACCION (ES) : C=CONVERSION (BILLETERA Y MONEDA POR SYSIN)      *
001300* INSTALADO   : 02/07/1991                                       *
001400* BPM/RATIONAL: 401126                                           *
001500* NOMBRE      : CONVERSION DE MONEDA DE BILLETERA                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                     BIL1P04.
001900 AUTHOR.                         ROSA QUEZADA CIFUENTES.
002000 INSTALLATION.                   DEPTO. SISTEMAS - BILLETERA.
002100 DATE-WRITTEN.                   11/06/1991.
002200 DATE-COMPILED.                  11/06/1991.
002300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 11/06/1991 RQC  PROGRAMA ORIGINAL, VERSION 1.0. TASAS EUR/CZK  *
002800*                 Y USD/CZK UNICAMENTE.                          *
002900* 02/07/1991 RQC  AJUSTE DE INSTALACION EN PRODUCCION.           *
003000* 18/04/1994 EDR  SOLICITUD 55940: SE AGREGAN TASAS CONTRA USD   *
003100*                 Y EUR EN AMBOS SENTIDOS, YA NO SOLO CONTRA     *
003200*                 CZK.                                           *
003300* 09/09/1996 EDR  AVISO DE AUDITORIA 4471: LA CONVERSION         *
003400*                 CZK->EUR CALCULA EL NUEVO LIMITE DE            *
003500*                 PRESUPUESTO SOBRE EL SALDO, NO SOBRE EL        *
003600*                 LIMITE ANTERIOR; SE DEJA ASI PORQUE ASI LO     *
003700*                 CONFIRMO EL AREA DE PRODUCTO, NO SE CORRIGE.   *
003800* 30/06/1998 PEDR SOLICITUD 61045 (AÑO 2000): REVISION DE        *
003900*                 FECHA DE CORRIDA, SIN HALLAZGOS.               *
004000* 14/01/1999 PEDR CIERRE DE PRUEBAS DE MILENIO, SIN HALLAZGOS.   *
004050* 12/03/2001 PEDR AVISO AUDITORIA 5102: SALDO Y LIMITE DE LA     *
004060*                 BILLETERA (COPY BILWAL01) Y EL MAESTRO DE      *
004070*                 SALIDA UWL-REGISTRO PASAN DE ZONEADO A         *
004080*                 EMPAQUETADO (COMP-3); NO CAMBIA LA LOGICA DE   *
004090*                 CONVERSION.                                    *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS WKS-MODO-PRUEBAS.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT WALLET-FILE       ASSIGN   TO WALLETIN
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS FS-WALLET-FILE.
005200
005300     SELECT UPDATED-WALLET-FILE ASSIGN TO WALLETUP
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS FS-UPDATED-WALLET-FILE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  WALLET-FILE
006000     LABEL RECORD STANDARD.
006100     COPY BILWAL01.
006200 FD  UPDATED-WALLET-FILE
006300     LABEL RECORD STANDARD.
006400 01  UWL-REGISTRO.
006500     03  UWL-ID                       PIC 9(09).
006600     03  UWL-NAME                     PIC X(30).
006700     03  UWL-CLIENT-EMAIL             PIC X(40).
006800     03  UWL-AMOUNT                   PIC S9(11)V99
006810                                      USAGE IS COMP-3.
006900     03  UWL-CURRENCY                 PIC X(03).
007000     03  UWL-BUDGET-LIMIT             PIC S9(11)V99
007010                                      USAGE IS COMP-3.
007100     03  FILLER                       PIC X(02).
007200 01  UWL-REGISTRO-R REDEFINES UWL-REGISTRO.
007300     03  FILLER                       PIC X(98).
007400
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*    09/09/1996 EDR AVISO AUDITORIA 4471 - CONTADORES DE TRABAJO *
007800******************************************************************
007900 77  WKS-PARES-NO-SOPORTADOS          PIC S9(04) COMP VALUE 0.
008000 77  WKS-SW-BILLETERA-OBJETIVO        PIC X(01) VALUE 'N'.
008100     88  BILLETERA-ES-OBJETIVO               VALUE 'S'.
008200 01  WKS-STATUS.
008300     03  FS-WALLET-FILE               PIC X(02) VALUE SPACES.
008400     03  FS-UPDATED-WALLET-FILE       PIC X(02) VALUE SPACES.
008500     03  FILLER                       PIC X(02) VALUE SPACES.
008600     COPY BILFSE01.
008700 01  WKS-FLAGS.
008800     03  WKS-FIN-WALLET-FILE          PIC 9(01) VALUE 0.
008900         88  FIN-WALLET-FILE                 VALUE 1.
009000     03  FILLER                       PIC X(01).
009100******************************************************************
009200*              PARAMETRO DE CONVERSION (VIA SYSIN)               *
009300******************************************************************
009400 01  WKS-PARM-CONVERSION.
009500     03  WKS-PARM-WALLET-ID           PIC 9(09).
009600     03  WKS-PARM-MONEDA-DESTINO      PIC X(03).
009700     03  FILLER                       PIC X(01).
009800 01  WKS-PARM-CONVERSION-R REDEFINES WKS-PARM-CONVERSION.
009900     03  FILLER                       PIC X(13).
010000 01  WKS-FECHA-CORRIDA                PIC 9(08) VALUE ZEROES.
010100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010200     03  WKS-FC-ANIO                  PIC 9(04).
010300     03  WKS-FC-MES                   PIC 9(02).
010400     03  WKS-FC-DIA                   PIC 9(02).
010500 01  WKS-CONTADORES.
010600     03  WKS-BILLETERAS-LEIDAS        PIC S9(04) COMP VALUE 0.
010700     03  WKS-BILLETERAS-CONVERTIDAS   PIC S9(04) COMP VALUE 0.
010800     03  FILLER                       PIC X(01).
010900******************************************************************
011000 PROCEDURE DIVISION.
011100******************************************************************
011200*              S E C C I O N   P R I N C I P A L                *
011300******************************************************************
011400 000-MAIN SECTION.
011500     PERFORM 100-APERTURA-ARCHIVOS
011600     PERFORM 110-LEE-WALLET-FILE
011700     PERFORM 200-PROCESA-BILLETERA UNTIL FIN-WALLET-FILE
011800     PERFORM 900-CIERRA-ARCHIVOS
011900     STOP RUN.
012000 000-MAIN-E. EXIT.
012100
012200 100-APERTURA-ARCHIVOS SECTION.
012300     MOVE 'BIL1P04' TO FSE-PROGRAMA
012400     ACCEPT WKS-PARM-CONVERSION FROM SYSIN
012500     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
012600     OPEN INPUT  WALLET-FILE
012700          OUTPUT UPDATED-WALLET-FILE
012800     IF FS-WALLET-FILE NOT = '00'
012900        MOVE 'OPEN'         TO FSE-ACCION
013000        MOVE 'WALLETFL'     TO FSE-ARCHIVO
013100        MOVE SPACES         TO FSE-LLAVE
013200        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
013300                  FSE-ACCION, FSE-LLAVE, FS-WALLET-FILE
013400        DISPLAY '*** ERROR AL ABRIR WALLET-FILE, STATUS: '
013500                FS-WALLET-FILE UPON CONSOLE
013600        MOVE 91 TO RETURN-CODE
013700        STOP RUN
013800     END-IF
013900     IF FS-UPDATED-WALLET-FILE NOT = '00'
014000        MOVE 'OPEN'         TO FSE-ACCION
014100        MOVE 'WALLETUP'     TO FSE-ARCHIVO
014200        MOVE SPACES         TO FSE-LLAVE
014300        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
014400                  FSE-ACCION, FSE-LLAVE, FS-UPDATED-WALLET-FILE
014500        DISPLAY '*** ERROR AL ABRIR UPDATED-WALLET-FILE: '
014600                FS-UPDATED-WALLET-FILE UPON CONSOLE
014700        MOVE 91 TO RETURN-CODE
014800        STOP RUN
014900     END-IF.
015000 100-APERTURA-ARCHIVOS-E. EXIT.
015100
015200 110-LEE-WALLET-FILE SECTION.
015300     READ WALLET-FILE
015400       AT END
015500          MOVE 1 TO WKS-FIN-WALLET-FILE
015600     END-READ.
015700 110-LEE-WALLET-FILE-E. EXIT.
015800
015900 200-PROCESA-BILLETERA SECTION.
016000     ADD 1 TO WKS-BILLETERAS-LEIDAS
016100     MOVE 'N' TO WKS-SW-BILLETERA-OBJETIVO
016200     IF WAL-ID = WKS-PARM-WALLET-ID
016300        MOVE 'S' TO WKS-SW-BILLETERA-OBJETIVO
016400        PERFORM 210-CONVIERTE-MONEDA
016500     END-IF
016600     PERFORM 800-GRABA-BILLETERA
016700     PERFORM 110-LEE-WALLET-FILE.
016800 200-PROCESA-BILLETERA-E. EXIT.
016900
017000******************************************************************
017100*    18/04/1994 EDR SOLICITUD 55940 - TASAS EN AMBOS SENTIDOS    *
017200*    09/09/1996 EDR AVISO AUDITORIA 4471 - VER RUTINA 230        *
017300******************************************************************
017400 210-CONVIERTE-MONEDA SECTION.
017500     IF WAL-CURRENCY = WKS-PARM-MONEDA-DESTINO
017600        CONTINUE
017700     ELSE
017800        EVALUATE TRUE
017900           WHEN WAL-CURRENCY = 'EUR' AND
018000                WKS-PARM-MONEDA-DESTINO = 'CZK'
018100                PERFORM 220-CONVIERTE-EUR-A-CZK
018200           WHEN WAL-CURRENCY = 'USD' AND
018300                WKS-PARM-MONEDA-DESTINO = 'CZK'
018400                PERFORM 230-CONVIERTE-USD-A-CZK
018500           WHEN WAL-CURRENCY = 'CZK' AND
018600                WKS-PARM-MONEDA-DESTINO = 'EUR'
018700                PERFORM 240-CONVIERTE-CZK-A-EUR
018800           WHEN WAL-CURRENCY = 'USD' AND
018900                WKS-PARM-MONEDA-DESTINO = 'EUR'
019000                PERFORM 250-CONVIERTE-USD-A-EUR
019100           WHEN WAL-CURRENCY = 'EUR' AND
019200                WKS-PARM-MONEDA-DESTINO = 'USD'
019300                PERFORM 260-CONVIERTE-EUR-A-USD
019400           WHEN WAL-CURRENCY = 'CZK' AND
019500                WKS-PARM-MONEDA-DESTINO = 'USD'
019600                PERFORM 270-CONVIERTE-CZK-A-USD
019700           WHEN OTHER
019800                DISPLAY '*** PAR DE MONEDA NO SOPORTADO: '
019900                        WAL-CURRENCY '->'
020000                        WKS-PARM-MONEDA-DESTINO UPON CONSOLE
020100                ADD 1 TO WKS-PARES-NO-SOPORTADOS
020200        END-EVALUATE
020300        ADD 1 TO WKS-BILLETERAS-CONVERTIDAS
020400     END-IF.
020500 210-CONVIERTE-MONEDA-E. EXIT.
020600
020700 220-CONVIERTE-EUR-A-CZK SECTION.
020800     COMPUTE WAL-AMOUNT ROUNDED       = WAL-AMOUNT * 22
020900     COMPUTE WAL-BUDGET-LIMIT ROUNDED = WAL-BUDGET-LIMIT * 22
021000     MOVE 'CZK' TO WAL-CURRENCY.
021100 220-CONVIERTE-EUR-A-CZK-E. EXIT.
021200
021300 230-CONVIERTE-USD-A-CZK SECTION.
021400     COMPUTE WAL-AMOUNT ROUNDED       = WAL-AMOUNT * 22.05
021500     COMPUTE WAL-BUDGET-LIMIT ROUNDED = WAL-BUDGET-LIMIT * 22.05
021600     MOVE 'CZK' TO WAL-CURRENCY.
021700 230-CONVIERTE-USD-A-CZK-E. EXIT.
021800
021900******************************************************************
022000*    09/09/1996 EDR AVISO AUDITORIA 4471 - EL NUEVO LIMITE SE    *
022100*    CALCULA SOBRE WAL-AMOUNT (ANTES DE CONVERTIRLO), NO SOBRE   *
022200*    WAL-BUDGET-LIMIT. CONFIRMADO POR PRODUCTO, NO SE CORRIGE.   *
022300******************************************************************
022400 240-CONVIERTE-CZK-A-EUR SECTION.
022500     COMPUTE WAL-BUDGET-LIMIT ROUNDED = WAL-AMOUNT * 0.042
022600     COMPUTE WAL-AMOUNT ROUNDED       = WAL-AMOUNT * 0.042
022700     MOVE 'EUR' TO WAL-CURRENCY.
022800 240-CONVIERTE-CZK-A-EUR-E. EXIT.
022900
023000 250-CONVIERTE-USD-A-EUR SECTION.
023100     COMPUTE WAL-AMOUNT ROUNDED       = WAL-AMOUNT * 0.93
023200     COMPUTE WAL-BUDGET-LIMIT ROUNDED = WAL-BUDGET-LIMIT * 0.93
023300     MOVE 'EUR' TO WAL-CURRENCY.
023400 250-CONVIERTE-USD-A-EUR-E. EXIT.
023500
023600 260-CONVIERTE-EUR-A-USD SECTION.
023700     COMPUTE WAL-AMOUNT ROUNDED       = WAL-AMOUNT * 1.07
023800     COMPUTE WAL-BUDGET-LIMIT ROUNDED = WAL-BUDGET-LIMIT * 1.07
023900     MOVE 'USD' TO WAL-CURRENCY.
024000 260-CONVIERTE-EUR-A-USD-E. EXIT.
024100
024200 270-CONVIERTE-CZK-A-USD SECTION.
024300     COMPUTE WAL-AMOUNT ROUNDED       = WAL-AMOUNT * 0.045
024400     COMPUTE WAL-BUDGET-LIMIT ROUNDED = WAL-BUDGET-LIMIT * 0.045
024500     MOVE 'USD' TO WAL-CURRENCY.
024600 270-CONVIERTE-CZK-A-USD-E. EXIT.
024700
024800 800-GRABA-BILLETERA SECTION.
024900     MOVE WAL-ID           TO UWL-ID
025000     MOVE WAL-NAME         TO UWL-NAME
025100     MOVE WAL-CLIENT-EMAIL TO UWL-CLIENT-EMAIL
025200     MOVE WAL-AMOUNT       TO UWL-AMOUNT
025300     MOVE WAL-CURRENCY     TO UWL-CURRENCY
025400     MOVE WAL-BUDGET-LIMIT TO UWL-BUDGET-LIMIT
025500     WRITE UWL-REGISTRO
025600     IF FS-UPDATED-WALLET-FILE NOT = '00'
025700        MOVE 'WRITE'        TO FSE-ACCION
025800        MOVE 'WALLETUP'     TO FSE-ARCHIVO
025900        MOVE UWL-ID         TO FSE-LLAVE
026000        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
026100                  FSE-ACCION, FSE-LLAVE, FS-UPDATED-WALLET-FILE
026200        DISPLAY '*** ERROR AL GRABAR UPDATED-WALLET-FILE: '
026300                FS-UPDATED-WALLET-FILE UPON CONSOLE
026400     END-IF
026500     IF BILLETERA-ES-OBJETIVO
026600        DISPLAY 'BIL1P04 - BILLETERA OBJETIVO GRABADA: '
026700                 UWL-ID UPON CONSOLE
026800     END-IF.
026900 800-GRABA-BILLETERA-E. EXIT.
027000
027100 900-CIERRA-ARCHIVOS SECTION.
027200     CLOSE WALLET-FILE UPDATED-WALLET-FILE
027300     DISPLAY '****************************************'
027400             UPON CONSOLE
027500     DISPLAY 'BIL1P04 - FECHA DE CORRIDA       : '
027600              WKS-FECHA-CORRIDA UPON CONSOLE
027700     DISPLAY 'BIL1P04 - BILLETERAS LEIDAS      : '
027800              WKS-BILLETERAS-LEIDAS UPON CONSOLE
027900     DISPLAY 'BIL1P04 - BILLETERAS CONVERTIDAS : '
028000              WKS-BILLETERAS-CONVERTIDAS UPON CONSOLE
028100     DISPLAY 'BIL1P04 - PARES DE MONEDA NO SOPORTADOS: '
028200              WKS-PARES-NO-SOPORTADOS UPON CONSOLE
028300     DISPLAY '****************************************'
028400             UPON CONSOLE.
028500 900-CIERRA-ARCHIVOS-E. EXIT.
