000100******************************************************************
000200* FECHA       : 03/09/1991                                       *
000300* PROGRAMADOR : ROSA QUEZADA CIFUENTES (RQC)                     *
000400* APLICACION  : BILLETERA / PRESUPUESTO PERSONAL                 *
000500* PROGRAMA    : BIL1P05                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL CATALOGO DE CATEGORIAS DE      *
000800*             : MOVIMIENTO (ALTA, CAMBIO DE NOMBRE, BAJA Y       *
000900*             : LISTADO), SEGUN CODIGO DE ACCION RECIBIDO EN     *
001000*             : TARJETA DE PARAMETROS.                           *
001100* ARCHIVOS    : CATEGORY-FILE=E/S                                *
001200* ACCION (ES) : A=ALTA, M=MODIFICA, B=BAJA, L=LISTA              *
001300* INSTALADO   : 20/09/1991                                       *
001400* BPM/RATIONAL: 401127                                           *
001500* NOMBRE      : MANTENIMIENTO DE CATEGORIAS                      *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                     BIL1P05.
001900 AUTHOR.                         ROSA QUEZADA CIFUENTES.
002000 INSTALLATION.                   DEPTO. SISTEMAS - BILLETERA.
002100 DATE-WRITTEN.                   03/09/1991.
002200 DATE-COMPILED.                  03/09/1991.
002300 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 03/09/1991 RQC  PROGRAMA ORIGINAL, VERSION 1.0. SOLO ALTA Y    *
002800*                 BAJA DE CATEGORIAS.                            *
002900* 20/09/1991 RQC  AJUSTE DE INSTALACION EN PRODUCCION.           *
003000* 11/02/1993 EDR  SOLICITUD 55701: SE AGREGA ACCION M (CAMBIO    *
003100*                 DE NOMBRE) Y ACCION L (LISTADO POR CONSOLA).   *
003200* 30/06/1998 PEDR SOLICITUD 61045 (AÑO 2000): SIN CAMPOS DE      *
003300*                 FECHA DE NEGOCIO, SIN HALLAZGOS.               *
003400* 14/01/1999 PEDR CIERRE DE PRUEBAS DE MILENIO, SIN HALLAZGOS.   *
003500* 22/10/2001 LGR  SOLICITUD 63340: LA BAJA DE UNA CATEGORIA      *
003600*                 INEXISTENTE YA NO ABORTA EL PROCESO, SOLO SE   *
003700*                 DEJA CONSTANCIA EN LA BITACORA DE SALIDA.      *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS WKS-MODO-PRUEBAS.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CATEGORY-FILE     ASSIGN   TO CATEGOR
004700            ORGANIZATION      IS INDEXED
004800            ACCESS MODE       IS DYNAMIC
004900            RECORD KEY        IS CAT-LLAVE
005000            FILE STATUS       IS FS-CATEGORY-FILE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CATEGORY-FILE
005500     LABEL RECORD STANDARD.
005600     COPY BILCAT01.
005700
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000*    22/10/2001 LGR SOLICITUD 63340 - CONTADORES DE TRABAJO      *
006100******************************************************************
006200 77  WKS-ALTAS-ACEPTADAS              PIC S9(05) COMP VALUE 0.
006300 77  WKS-BAJAS-ACEPTADAS              PIC S9(05) COMP VALUE 0.
006400 01  WKS-STATUS.
006500     03  FS-CATEGORY-FILE             PIC X(02) VALUE SPACES.
006600     03  FILLER                       PIC X(02) VALUE SPACES.
006700     COPY BILFSE01.
006800 01  WKS-FLAGS.
006900     03  WKS-FIN-CATEGORY-FILE        PIC 9(01) VALUE 0.
007000         88  FIN-CATEGORY-FILE               VALUE 1.
007100     03  FILLER                       PIC X(01).
007200******************************************************************
007300*              PARAMETRO DE MANTENIMIENTO (VIA SYSIN)            *
007400******************************************************************
007500 01  WKS-PARM-CATEGORIA.
007600     03  WKS-PARM-ACCION              PIC X(01).
007700         88  ACCION-ALTA                     VALUE 'A'.
007800         88  ACCION-MODIFICA                 VALUE 'M'.
007900         88  ACCION-BAJA                      VALUE 'B'.
008000         88  ACCION-LISTA                     VALUE 'L'.
008100     03  WKS-PARM-CAT-ID              PIC 9(09).
008200     03  WKS-PARM-CAT-NOMBRE          PIC X(20).
008300     03  WKS-PARM-CAT-NOMBRE-NVO      PIC X(20).
008400     03  FILLER                       PIC X(01).
008500 01  WKS-PARM-CATEGORIA-R REDEFINES WKS-PARM-CATEGORIA.
008600     03  FILLER                       PIC X(10).
008700     03  WKS-PARM-BLOQUE-NOMBRES      PIC X(40).
008800     03  FILLER                       PIC X(01).
008900 01  WKS-FECHA-CORRIDA                PIC 9(08) VALUE ZEROES.
009000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
009100     03  WKS-FC-ANIO                  PIC 9(04).
009200     03  WKS-FC-MES                   PIC 9(02).
009300     03  WKS-FC-DIA                   PIC 9(02).
009400 01  WKS-CONTADORES.
009500     03  WKS-CATEGORIAS-LISTADAS      PIC S9(05) COMP VALUE 0.
009600     03  FILLER                       PIC X(01).
009700******************************************************************
009800*              LINEA DE LISTADO DE CATEGORIAS (POR CONSOLA)      *
009900******************************************************************
010000 01  WKS-LINEA-CATEGORIA.
010100     03  FILLER                       PIC X(03) VALUE ' - '.
010200     03  WKS-LC-ID                    PIC ZZZZZZZZ9.
010300     03  FILLER                       PIC X(03) VALUE ' : '.
010400     03  WKS-LC-NOMBRE                PIC X(20).
010500 01  WKS-LINEA-CATEGORIA-BLANCO REDEFINES WKS-LINEA-CATEGORIA.
010600     03  FILLER                       PIC X(35).
010700******************************************************************
010800 PROCEDURE DIVISION.
010900******************************************************************
011000*              S E C C I O N   P R I N C I P A L                *
011100******************************************************************
011200 000-MAIN SECTION.
011300     PERFORM 100-APERTURA-ARCHIVOS
011400     EVALUATE TRUE
011500        WHEN ACCION-ALTA
011600             PERFORM 210-ALTA-CATEGORIA
011700        WHEN ACCION-MODIFICA
011800             PERFORM 220-RENOMBRA-CATEGORIA
011900        WHEN ACCION-BAJA
012000             PERFORM 230-BAJA-CATEGORIA
012100        WHEN ACCION-LISTA
012200             PERFORM 240-LISTA-CATEGORIAS
012300        WHEN OTHER
012400             DISPLAY '*** CODIGO DE ACCION INVALIDO: '
012500                     WKS-PARM-ACCION UPON CONSOLE
012600     END-EVALUATE
012700     PERFORM 900-CIERRA-ARCHIVOS
012800     STOP RUN.
012900 000-MAIN-E. EXIT.
013000
013100 100-APERTURA-ARCHIVOS SECTION.
013200     MOVE 'BIL1P05' TO FSE-PROGRAMA
013300     ACCEPT WKS-PARM-CATEGORIA FROM SYSIN
013400     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
013500     OPEN I-O CATEGORY-FILE
013600     IF FS-CATEGORY-FILE NOT = '00' AND
013700        FS-CATEGORY-FILE NOT = '05'
013800        MOVE 'OPEN'         TO FSE-ACCION
013900        MOVE 'CATEGOR'      TO FSE-ARCHIVO
014000        MOVE SPACES         TO FSE-LLAVE
014100        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
014200                  FSE-ACCION, FSE-LLAVE, FS-CATEGORY-FILE
014300        DISPLAY '*** ERROR AL ABRIR CATEGORY-FILE, STATUS: '
014400                FS-CATEGORY-FILE UPON CONSOLE
014500        MOVE 91 TO RETURN-CODE
014600        STOP RUN
014700     END-IF.
014800 100-APERTURA-ARCHIVOS-E. EXIT.
014900
015000 210-ALTA-CATEGORIA SECTION.
015100     MOVE WKS-PARM-CAT-ID          TO CAT-ID
015200     MOVE WKS-PARM-CAT-NOMBRE      TO CAT-NAME
015300     WRITE CAT-REGISTRO
015400       INVALID KEY
015500          DISPLAY '*** CATEGORIA YA EXISTE: '
015600                  WKS-PARM-CAT-NOMBRE UPON CONSOLE
015700       NOT INVALID KEY
015800          DISPLAY 'CATEGORIA CREADA      : '
015900                  WKS-PARM-CAT-NOMBRE UPON CONSOLE
016000          ADD 1 TO WKS-ALTAS-ACEPTADAS
016100     END-WRITE.
016200 210-ALTA-CATEGORIA-E. EXIT.
016300
016400 220-RENOMBRA-CATEGORIA SECTION.
016500     MOVE WKS-PARM-CAT-NOMBRE      TO CAT-NAME
016600     READ CATEGORY-FILE
016700       INVALID KEY
016800          DISPLAY '*** CATEGORIA NO EXISTE PARA RENOMBRAR: '
016900                  WKS-PARM-CAT-NOMBRE UPON CONSOLE
017000       NOT INVALID KEY
017100          PERFORM 225-REEMPLAZA-NOMBRE
017200     END-READ.
017300 220-RENOMBRA-CATEGORIA-E. EXIT.
017400
017500 225-REEMPLAZA-NOMBRE SECTION.
017600     MOVE CAT-ID TO WKS-PARM-CAT-ID
017700     DELETE CATEGORY-FILE
017800       INVALID KEY
017900          MOVE 'DELETE'       TO FSE-ACCION
018000          MOVE 'CATEGOR'      TO FSE-ARCHIVO
018100          MOVE CAT-ID         TO FSE-LLAVE
018200          CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
018300                    FSE-ACCION, FSE-LLAVE, FS-CATEGORY-FILE
018400          DISPLAY '*** ERROR AL BORRAR LLAVE ANTERIOR'
018500                  UPON CONSOLE
018600     END-DELETE
018700     MOVE WKS-PARM-CAT-ID           TO CAT-ID
018800     MOVE WKS-PARM-CAT-NOMBRE-NVO   TO CAT-NAME
018900     WRITE CAT-REGISTRO
019000       INVALID KEY
019100          DISPLAY '*** NUEVO NOMBRE YA EN USO: '
019200                  WKS-PARM-CAT-NOMBRE-NVO UPON CONSOLE
019300       NOT INVALID KEY
019400          DISPLAY 'CATEGORIA RENOMBRADA  : '
019500                  WKS-PARM-CAT-NOMBRE ' -> '
019600                  WKS-PARM-CAT-NOMBRE-NVO UPON CONSOLE
019700     END-WRITE.
019800 225-REEMPLAZA-NOMBRE-E. EXIT.
019900
020000******************************************************************
020100*    22/10/2001 LGR SOLICITUD 63340 - BAJA DE INEXISTENTE YA     *
020200*    NO ABORTA EL PROCESO, SOLO SE INFORMA POR BITACORA.         *
020300******************************************************************
020400 230-BAJA-CATEGORIA SECTION.
020500     MOVE WKS-PARM-CAT-NOMBRE      TO CAT-NAME
020600     DELETE CATEGORY-FILE
020700       INVALID KEY
020800          DISPLAY '*** CATEGORIA NO ENCONTRADA, NO SE BORRA: '
020900                  WKS-PARM-CAT-NOMBRE UPON CONSOLE
021000       NOT INVALID KEY
021100          DISPLAY 'CATEGORIA ELIMINADA   : '
021200                  WKS-PARM-CAT-NOMBRE UPON CONSOLE
021300          ADD 1 TO WKS-BAJAS-ACEPTADAS
021400     END-DELETE.
021500 230-BAJA-CATEGORIA-E. EXIT.
021600
021700 240-LISTA-CATEGORIAS SECTION.
021800     MOVE LOW-VALUES TO CAT-LLAVE
021900     START CATEGORY-FILE KEY IS NOT LESS THAN CAT-LLAVE
022000       INVALID KEY
022100          MOVE 1 TO WKS-FIN-CATEGORY-FILE
022200     END-START
022300     IF NOT FIN-CATEGORY-FILE
022400        PERFORM 245-LEE-SIGUIENTE-CATEGORIA
022500        PERFORM 250-IMPRIME-CATEGORIA UNTIL FIN-CATEGORY-FILE
022600     END-IF.
022700 240-LISTA-CATEGORIAS-E. EXIT.
022800
022900 245-LEE-SIGUIENTE-CATEGORIA SECTION.
023000     READ CATEGORY-FILE NEXT RECORD
023100       AT END
023200          MOVE 1 TO WKS-FIN-CATEGORY-FILE
023300     END-READ.
023400 245-LEE-SIGUIENTE-CATEGORIA-E. EXIT.
023500
023600 250-IMPRIME-CATEGORIA SECTION.
023700     MOVE CAT-ID   TO WKS-LC-ID
023800     MOVE CAT-NAME TO WKS-LC-NOMBRE
023900     DISPLAY WKS-LINEA-CATEGORIA UPON CONSOLE
024000     ADD 1 TO WKS-CATEGORIAS-LISTADAS
024100     PERFORM 245-LEE-SIGUIENTE-CATEGORIA.
024200 250-IMPRIME-CATEGORIA-E. EXIT.
024300
024400 900-CIERRA-ARCHIVOS SECTION.
024500     CLOSE CATEGORY-FILE
024600     DISPLAY '****************************************'
024700             UPON CONSOLE
024800     DISPLAY 'BIL1P05 - FECHA DE CORRIDA       : '
024900              WKS-FECHA-CORRIDA UPON CONSOLE
025000     DISPLAY 'BIL1P05 - ACCION EJECUTADA       : '
025100              WKS-PARM-ACCION UPON CONSOLE
025200     DISPLAY 'BIL1P05 - CATEGORIAS LISTADAS    : '
025300              WKS-CATEGORIAS-LISTADAS UPON CONSOLE
025400     DISPLAY 'BIL1P05 - ALTAS ACEPTADAS        : '
025500              WKS-ALTAS-ACEPTADAS UPON CONSOLE
025600     DISPLAY 'BIL1P05 - BAJAS ACEPTADAS        : '
025700              WKS-BAJAS-ACEPTADAS UPON CONSOLE
025800     DISPLAY '****************************************'
025900             UPON CONSOLE.
026000 900-CIERRA-ARCHIVOS-E. EXIT.
