000100******************************************************************
000200*              C O P Y   D E   R E G I S T R O                  *
000300*              M E T A   D E   B I L L E T E R A                *
000400******************************************************************
000500*   APLICACION   : BILLETERA / PRESUPUESTO PERSONAL
000600*   ARCHIVO      : GOAL-FILE
000700*   LONGITUD     : 56
000800*   LLAVE        : GOL-WALLET-ID (ASCENDENTE)
000900*   NOTA         : REGISTRO DEFINIDO PARA EL ARCHIVO DE METAS;
001000*                : NINGUN PROGRAMA DE ESTE CIERRE LO PROCESA
001100*                : TODAVIA (VER BITACORA DE CADA PROGRAMA). MONTO
001110*                : EMPAQUETADO (COMP-3) POR AVISO AUDITORIA 5102.
001200******************************************************************
001300 01  GOL-REGISTRO.
001400     03  GOL-LLAVE.
001500         05  GOL-WALLET-ID            PIC 9(09).
001600     03  GOL-ID                       PIC 9(09).
001700     03  GOL-TEXT                     PIC X(30).
001800     03  GOL-MONEY                    PIC S9(11)V99
001810                                      USAGE IS COMP-3.
001900     03  FILLER                       PIC X(01).
