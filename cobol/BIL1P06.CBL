000100******************************************************************
000200* FECHA       : 15/10/1991                                       *
000300* PROGRAMADOR : J. ALBERTO MEJIA (JAM)                           *
000400* APLICACION  : BILLETERA / PRESUPUESTO PERSONAL                 *
000500* PROGRAMA    : BIL1P06                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DA DE ALTA UN CLIENTE NUEVO Y SU BILLETERA POR   *
000800*             : DEFECTO, RECHAZANDO EL ALTA SI EL CORREO YA      *
000900*             : EXISTE EN EL CATALOGO DE CLIENTES; TAMBIEN       *
001000*             : ACTUALIZA MONTO, MONEDA, LIMITE Y NOMBRE DE UNA  *
001100*             : BILLETERA EXISTENTE, RESPETANDO VALOR ANTERIOR   *
001200*             : EN LOS CAMPOS QUE LLEGUEN EN BLANCO O NULOS.     *
001300* ARCHIVOS    : CLIENT-FILE=E/S, WALLET-FILE=E,                  *
001400*             : UPDATED-WALLET-FILE=S                            *
001500* ACCION (ES) : A=ALTA DE CLIENTE Y BILLETERA                    *
001600*             : C=ACTUALIZA CAMPOS DE BILLETERA EXISTENTE        *
001700* INSTALADO   : 04/11/1991                                       *
001800* BPM/RATIONAL: 401128                                           *
001900* NOMBRE      : ALTA DE CLIENTE Y BILLETERA                      *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                     BIL1P06.
002300 AUTHOR.                         J. ALBERTO MEJIA.
002400 INSTALLATION.                   DEPTO. SISTEMAS - BILLETERA.
002500 DATE-WRITTEN.                   15/10/1991.
002600 DATE-COMPILED.                  15/10/1991.
002700 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 15/10/1991 JAM  PROGRAMA ORIGINAL, VERSION 1.0.                *
003200* 04/11/1991 JAM  AJUSTE DE INSTALACION EN PRODUCCION.           *
003300* 27/05/1994 EDR  SOLICITUD 55980: SE VALIDAN CAMPOS EN BLANCO   *
003400*                 O NULOS DE CORREO/USUARIO/CONTRASENA ANTES DE  *
003500*                 CREAR EL CLIENTE.                              *
003600* 30/06/1998 PEDR SOLICITUD 61045 (AÑO 2000): SIN CAMPOS DE      *
003700*                 FECHA DE NEGOCIO, SIN HALLAZGOS.               *
003800* 14/01/1999 PEDR CIERRE DE PRUEBAS DE MILENIO, SIN HALLAZGOS.   *
003900* 19/03/2004 LGR  SOLICITUD 64890: EL LIMITE DE PRESUPUESTO Y LA *
004000*                 MONEDA POR DEFECTO DE LA BILLETERA NUEVA SE    *
004100*                 FIJAN EN Q100,000.00 Y CZK, SEGUN ESTANDAR     *
004200*                 DEL AREA DE PRODUCTO.                          *
004300* 14/07/2005 LGR  SOLICITUD 66210: SE AGREGA ACCION C (EDICION   *
004400*                 DE BILLETERA EXISTENTE). CADA CAMPO TRAE SU    *
004500*                 PROPIO INDICADOR DE EDICION EN LA TARJETA DE   *
004600*                 PARAMETROS; SI EL INDICADOR NO VIENE EN 'S' O  *
004700*                 EL DATO LLEGA EN BLANCO/NULO, SE CONSERVA EL   *
004800*                 VALOR QUE YA TENIA LA BILLETERA.               *
004900* 02/09/2005 LGR  SOLICITUD 66210 (SEGUIMIENTO): SE INTENTA      *
005000*                 REASIGNAR WALLET-FILE DE WALLETIN A WALLETMT   *
005100*                 (INDEXADO POR WAL-LLAVE) PARA PODER LOCALIZAR  *
005200*                 Y REESCRIBIR LA BILLETERA POR LLAVE.           *
005300* 09/09/2005 LGR  SOLICITUD 66210 (CORRECCION): SE REVIERTE EL   *
005400*                 CAMBIO DEL 02/09. WALLETMT DEJABA EL MAESTRO   *
005500*                 QUE VE BIL1P01/BIL1P04 (WALLETIN) SIN LAS      *
005600*                 ALTAS/EDICIONES DE ESTE PROGRAMA HASTA EL      *
005700*                 SIGUIENTE POSTEO. WALLET-FILE VUELVE A LEERSE  *
005800*                 SECUENCIAL POR WALLETIN Y EL PROGRAMA CARGA LA *
005900*                 TABLA-BILLETERAS EN MEMORIA Y LA REESCRIBE     *
006000*                 COMPLETA EN UPDATED-WALLET-FILE (WALLETUP),    *
006100*                 IGUAL TECNICA QUE YA USA BIL1P01/BIL1P04; EL   *
006200*                 SIGUIENTE PASO DE CIERRE COPIA WALLETUP SOBRE  *
006300*                 WALLETIN ANTES DEL POSTEO DEL DIA SIGUIENTE.   *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS WKS-MODO-PRUEBAS.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CLIENT-FILE       ASSIGN   TO CLIENTES
007300            ORGANIZATION      IS INDEXED
007400            ACCESS MODE       IS DYNAMIC
007500            RECORD KEY        IS CLI-LLAVE
007600            FILE STATUS       IS FS-CLIENT-FILE.
007700
007800     SELECT WALLET-FILE       ASSIGN   TO WALLETIN
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS FS-WALLET-FILE.
008100
008200     SELECT UPDATED-WALLET-FILE ASSIGN TO WALLETUP
008300            ORGANIZATION      IS SEQUENTIAL
008400            FILE STATUS       IS FS-UPDATED-WALLET-FILE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  CLIENT-FILE
008900     LABEL RECORD STANDARD.
009000     COPY BILCLI01.
009100*   MAESTRO DE BILLETERAS (ENTRADA)
009200 FD  WALLET-FILE
009300     LABEL RECORD STANDARD.
009400     COPY BILWAL01.
009500*   MAESTRO DE BILLETERAS ACTUALIZADO (SALIDA)
009600 FD  UPDATED-WALLET-FILE
009700     LABEL RECORD STANDARD.
009800 01  UWL-REGISTRO.
009900     03  UWL-ID                       PIC 9(09).
010000     03  UWL-NAME                     PIC X(30).
010100     03  UWL-CLIENT-EMAIL             PIC X(40).
010200     03  UWL-AMOUNT                   PIC S9(11)V99
010300                                      USAGE IS COMP-3.
010400     03  UWL-CURRENCY                 PIC X(03).
010500     03  UWL-BUDGET-LIMIT             PIC S9(11)V99
010600                                      USAGE IS COMP-3.
010700     03  FILLER                       PIC X(02).
010800 01  UWL-REGISTRO-R REDEFINES UWL-REGISTRO.
010900     03  FILLER                       PIC X(98).
011000
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - CONTADORES Y  *
011400*    TABLA DE TRABAJO PARA LA REESCRITURA SECUENCIAL DE WALLET-  *
011500*    FILE (MISMA TECNICA DE BIL1P01/BIL1P04).                    *
011600******************************************************************
011700 77  WKS-BILLETERAS-ACTUALIZADAS      PIC S9(05) COMP VALUE 0.
011800 77  WKS-SW-TABLA-LLENA               PIC X(01) VALUE 'N'.
011900     88  TABLA-BILLETERAS-LLENA              VALUE 'S'.
012000 01  WKS-STATUS.
012100     03  FS-CLIENT-FILE               PIC X(02) VALUE SPACES.
012200     03  FS-WALLET-FILE               PIC X(02) VALUE SPACES.
012300     03  FS-UPDATED-WALLET-FILE       PIC X(02) VALUE SPACES.
012400     03  FILLER                       PIC X(02) VALUE SPACES.
012500     COPY BILFSE01.
012600 01  WKS-SWITCHES.
012700     03  WKS-CLIENTE-VALIDO           PIC 9(01) VALUE 0.
012800         88  CLIENTE-ES-VALIDO               VALUE 1.
012900     03  FILLER                       PIC X(01).
013000 01  WKS-FLAGS.
013100     03  WKS-FIN-WALLET-FILE          PIC 9(01) VALUE 0.
013200         88  FIN-WALLET-FILE                 VALUE 1.
013300     03  FILLER                       PIC X(01).
013400******************************************************************
013500*              TABLA DE TRABAJO DE BILLETERAS                    *
013600******************************************************************
013700 01  TABLA-BILLETERAS.
013800     03  TABLA-BIL-ENTRADA OCCURS 999 TIMES
013900                            INDEXED BY WKS-IDX-CARGA
014000                                       WKS-IDX-BUSCA
014100                                       WKS-IDX-GRABA.
014200         05  TABLA-WAL-ID              PIC 9(09).
014300         05  TABLA-WAL-NAME            PIC X(30).
014400         05  TABLA-WAL-CLIENT-EMAIL    PIC X(40).
014500         05  TABLA-WAL-AMOUNT          PIC S9(11)V99.
014600         05  TABLA-WAL-CURRENCY        PIC X(03).
014700         05  TABLA-WAL-BUDGET-LIMIT    PIC S9(11)V99.
014800         05  FILLER                    PIC X(02).
014900 01  WKS-CONTADORES.
015000     03  WKS-TOTAL-BILLETERAS         PIC S9(04) COMP VALUE 0.
015100     03  WKS-SUB-BILLETERA            PIC S9(04) COMP VALUE 0.
015200     03  FILLER                       PIC X(01).
015300******************************************************************
015400*              PARAMETRO DE ALTA/EDICION (VIA SYSIN)             *
015500******************************************************************
015600 01  WKS-PARM-CLIENTE.
015700     03  WKS-PARM-ACCION              PIC X(01).
015800         88  ACCION-ALTA-CLIENTE             VALUE 'A'.
015900         88  ACCION-ACTUALIZA-BILLETERA      VALUE 'C'.
016000     03  WKS-PARM-CLI-ID              PIC 9(09).
016100     03  WKS-PARM-WAL-ID              PIC 9(09).
016200     03  WKS-PARM-CLI-EMAIL           PIC X(40).
016300     03  WKS-PARM-CLI-USERNAME        PIC X(20).
016400     03  WKS-PARM-CLI-PASSWORD        PIC X(60).
016500     03  FILLER                       PIC X(01).
016600 01  WKS-PARM-CLIENTE-R REDEFINES WKS-PARM-CLIENTE.
016700     03  FILLER                       PIC X(19).
016800     03  WKS-PARM-BLOQUE-DATOS        PIC X(120).
016900     03  FILLER                       PIC X(01).
017000******************************************************************
017100*    14/07/2005 LGR SOLICITUD 66210 - TARJETA DE EDICION DE      *
017200*    BILLETERA (ACCION C); UN INDICADOR 'S'/'N' POR CADA CAMPO   *
017300*    EDITABLE, SEGUIDO DEL VALOR NUEVO PARA ESE CAMPO.           *
017400******************************************************************
017500 01  WKS-PARM-EDITA-BILLETERA REDEFINES WKS-PARM-CLIENTE.
017600     03  FILLER                       PIC X(01).
017700     03  WKS-PARM-ED-WAL-ID           PIC 9(09).
017800     03  WKS-PARM-ED-FLAG-AMOUNT      PIC X(01).
017900         88  SE-EDITA-AMOUNT                 VALUE 'S'.
018000     03  WKS-PARM-ED-AMOUNT           PIC S9(11)V99.
018100     03  WKS-PARM-ED-FLAG-CURRENCY    PIC X(01).
018200         88  SE-EDITA-CURRENCY               VALUE 'S'.
018300     03  WKS-PARM-ED-CURRENCY         PIC X(03).
018400     03  WKS-PARM-ED-FLAG-LIMITE      PIC X(01).
018500         88  SE-EDITA-LIMITE                 VALUE 'S'.
018600     03  WKS-PARM-ED-BUDGET-LIMIT     PIC S9(11)V99.
018700     03  WKS-PARM-ED-FLAG-NOMBRE      PIC X(01).
018800         88  SE-EDITA-NOMBRE                 VALUE 'S'.
018900     03  WKS-PARM-ED-NAME             PIC X(30).
019000     03  FILLER                       PIC X(67).
019100 01  WKS-FECHA-CORRIDA                PIC 9(08) VALUE ZEROES.
019200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
019300     03  WKS-FC-ANIO                  PIC 9(04).
019400     03  WKS-FC-MES                   PIC 9(02).
019500     03  WKS-FC-DIA                   PIC 9(02).
019600******************************************************************
019700*              VALORES POR DEFECTO DE BILLETERA NUEVA            *
019800******************************************************************
019900 01  WKS-BILLETERA-DEFECTO.
020000     03  WKS-BD-AMOUNT                PIC S9(11)V99 VALUE ZEROES.
020100     03  WKS-BD-CURRENCY              PIC X(03) VALUE 'CZK'.
020200     03  WKS-BD-BUDGET-LIMIT          PIC S9(11)V99
020300                                       VALUE 100000.00.
020400     03  WKS-BD-SUFIJO-NOMBRE         PIC X(06) VALUE 'Wallet'.
020500     03  FILLER                       PIC X(01).
020600 01  WKS-BILLETERA-DEFECTO-R REDEFINES WKS-BILLETERA-DEFECTO.
020700     03  FILLER                       PIC X(36).
020800******************************************************************
020900 PROCEDURE DIVISION.
021000******************************************************************
021100*              S E C C I O N   P R I N C I P A L                *
021200******************************************************************
021300 000-MAIN SECTION.
021400     PERFORM 100-APERTURA-ARCHIVOS
021500     PERFORM 110-LEE-WALLET-FILE
021600     PERFORM 150-CARGA-TABLA-BILLETERAS UNTIL FIN-WALLET-FILE
021700     EVALUATE TRUE
021800        WHEN ACCION-ALTA-CLIENTE
021900             PERFORM 200-VALIDA-CLIENTE-NUEVO
022000             IF CLIENTE-ES-VALIDO
022100                PERFORM 250-GRABA-CLIENTE
022200                PERFORM 300-CREA-BILLETERA-DEFECTO
022300             END-IF
022400        WHEN ACCION-ACTUALIZA-BILLETERA
022500             PERFORM 350-ACTUALIZA-BILLETERA
022600        WHEN OTHER
022700             DISPLAY '*** CODIGO DE ACCION INVALIDO: '
022800                     WKS-PARM-ACCION UPON CONSOLE
022900     END-EVALUATE
023000     PERFORM 500-GRABA-BILLETERAS-ACTUALIZADAS
023100             VARYING WKS-IDX-GRABA FROM 1 BY 1
023200             UNTIL WKS-IDX-GRABA > WKS-TOTAL-BILLETERAS
023300     PERFORM 900-CIERRA-ARCHIVOS
023400     STOP RUN.
023500 000-MAIN-E. EXIT.
023600
023700 100-APERTURA-ARCHIVOS SECTION.
023800     MOVE 'BIL1P06' TO FSE-PROGRAMA
023900     ACCEPT WKS-PARM-CLIENTE FROM SYSIN
024000     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
024100     OPEN I-O CLIENT-FILE
024200     IF FS-CLIENT-FILE NOT = '00' AND
024300        FS-CLIENT-FILE NOT = '05'
024400        MOVE 'OPEN'         TO FSE-ACCION
024500        MOVE 'CLIENTES'     TO FSE-ARCHIVO
024600        MOVE SPACES         TO FSE-LLAVE
024700        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
024800                  FSE-ACCION, FSE-LLAVE, FS-CLIENT-FILE
024900        DISPLAY '*** ERROR AL ABRIR CLIENT-FILE, STATUS: '
025000                FS-CLIENT-FILE UPON CONSOLE
025100        MOVE 91 TO RETURN-CODE
025200        STOP RUN
025300     END-IF
025400     OPEN INPUT  WALLET-FILE
025500          OUTPUT UPDATED-WALLET-FILE
025600     IF FS-WALLET-FILE NOT = '00'
025700        MOVE 'OPEN'         TO FSE-ACCION
025800        MOVE 'WALLETFL'     TO FSE-ARCHIVO
025900        MOVE SPACES         TO FSE-LLAVE
026000        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
026100                  FSE-ACCION, FSE-LLAVE, FS-WALLET-FILE
026200        DISPLAY '*** ERROR AL ABRIR WALLET-FILE, STATUS: '
026300                FS-WALLET-FILE UPON CONSOLE
026400        MOVE 91 TO RETURN-CODE
026500        STOP RUN
026600     END-IF
026700     IF FS-UPDATED-WALLET-FILE NOT = '00'
026800        MOVE 'OPEN'         TO FSE-ACCION
026900        MOVE 'WALLETUP'     TO FSE-ARCHIVO
027000        MOVE SPACES         TO FSE-LLAVE
027100        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
027200                  FSE-ACCION, FSE-LLAVE, FS-UPDATED-WALLET-FILE
027300        DISPLAY '*** ERROR AL ABRIR UPDATED-WALLET-FILE: '
027400                FS-UPDATED-WALLET-FILE UPON CONSOLE
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF.
027800 100-APERTURA-ARCHIVOS-E. EXIT.
027900
028000 110-LEE-WALLET-FILE SECTION.
028100     READ WALLET-FILE
028200       AT END
028300          MOVE 1 TO WKS-FIN-WALLET-FILE
028400     END-READ.
028500 110-LEE-WALLET-FILE-E. EXIT.
028600
028700******************************************************************
028800*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - CARGA EL      *
028900*    MAESTRO COMPLETO EN MEMORIA ANTES DE APLICAR EL ALTA O LA   *
029000*    EDICION SOLICITADA POR LA TARJETA DE PARAMETROS.            *
029100******************************************************************
029200 150-CARGA-TABLA-BILLETERAS SECTION.
029300     IF WKS-TOTAL-BILLETERAS >= 999
029400        SET TABLA-BILLETERAS-LLENA TO TRUE
029500        DISPLAY '*** AVISO: TABLA-BILLETERAS LLENA EN 999, '
029600                'SE DESCARTA BILLETERA ID: ' WAL-ID
029700                UPON CONSOLE
029800        PERFORM 110-LEE-WALLET-FILE
029900        GO TO 150-CARGA-TABLA-BILLETERAS-E
030000     END-IF
030100     ADD 1 TO WKS-TOTAL-BILLETERAS
030200     SET WKS-IDX-CARGA TO WKS-TOTAL-BILLETERAS
030300     MOVE WAL-ID           TO TABLA-WAL-ID (WKS-IDX-CARGA)
030400     MOVE WAL-NAME         TO TABLA-WAL-NAME (WKS-IDX-CARGA)
030500     MOVE WAL-CLIENT-EMAIL TO TABLA-WAL-CLIENT-EMAIL
030600                               (WKS-IDX-CARGA)
030700     MOVE WAL-AMOUNT       TO TABLA-WAL-AMOUNT (WKS-IDX-CARGA)
030800     MOVE WAL-CURRENCY     TO TABLA-WAL-CURRENCY (WKS-IDX-CARGA)
030900     MOVE WAL-BUDGET-LIMIT TO TABLA-WAL-BUDGET-LIMIT
031000                               (WKS-IDX-CARGA)
031100     PERFORM 110-LEE-WALLET-FILE.
031200 150-CARGA-TABLA-BILLETERAS-E. EXIT.
031300
031400******************************************************************
031500*    27/05/1994 EDR SOLICITUD 55980 - VALIDACION DE CAMPOS EN    *
031600*    BLANCO/NULOS Y DE CORREO DUPLICADO ANTES DE CREAR CLIENTE.  *
031700******************************************************************
031800 200-VALIDA-CLIENTE-NUEVO SECTION.
031900     MOVE 1 TO WKS-CLIENTE-VALIDO
032000     IF WKS-PARM-CLI-EMAIL    = SPACES OR LOW-VALUES OR
032100        WKS-PARM-CLI-USERNAME = SPACES OR LOW-VALUES OR
032200        WKS-PARM-CLI-PASSWORD = SPACES OR LOW-VALUES
032300        DISPLAY '*** CORREO, USUARIO Y CONTRASENA SON '
032400                'OBLIGATORIOS' UPON CONSOLE
032500        MOVE 0 TO WKS-CLIENTE-VALIDO
032600     ELSE
032700        MOVE WKS-PARM-CLI-EMAIL TO CLI-EMAIL
032800        READ CLIENT-FILE
032900          INVALID KEY
033000             CONTINUE
033100          NOT INVALID KEY
033200             DISPLAY '*** EL USUARIO YA EXISTE: '
033300                     WKS-PARM-CLI-EMAIL UPON CONSOLE
033400             MOVE 0 TO WKS-CLIENTE-VALIDO
033500        END-READ
033600     END-IF.
033700 200-VALIDA-CLIENTE-NUEVO-E. EXIT.
033800
033900 250-GRABA-CLIENTE SECTION.
034000     MOVE WKS-PARM-CLI-ID          TO CLI-ID
034100     MOVE WKS-PARM-CLI-EMAIL       TO CLI-EMAIL
034200     MOVE WKS-PARM-CLI-USERNAME    TO CLI-USERNAME
034300     MOVE WKS-PARM-CLI-PASSWORD    TO CLI-PASSWORD
034400     WRITE CLI-REGISTRO
034500       INVALID KEY
034600          DISPLAY '*** ERROR AL GRABAR CLIENTE: '
034700                  WKS-PARM-CLI-EMAIL UPON CONSOLE
034800          MOVE 0 TO WKS-CLIENTE-VALIDO
034900       NOT INVALID KEY
035000          DISPLAY 'CLIENTE CREADO        : '
035100                  WKS-PARM-CLI-EMAIL UPON CONSOLE
035200     END-WRITE.
035300 250-GRABA-CLIENTE-E. EXIT.
035400
035500******************************************************************
035600*    19/03/2004 LGR SOLICITUD 64890 - LIMITE Y MONEDA POR        *
035700*    DEFECTO SEGUN ESTANDAR DEL AREA DE PRODUCTO.                *
035800*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - LA BILLETERA  *
035900*    NUEVA SE AGREGA A LA TABLA-BILLETERAS EN MEMORIA EN VEZ DE  *
036000*    GRABARSE DIRECTO CONTRA UN ARCHIVO INDEXADO; SALE EN EL     *
036100*    MISMO MAESTRO SECUENCIAL QUE LAS DEMAS BILLETERAS.          *
036200******************************************************************
036300 300-CREA-BILLETERA-DEFECTO SECTION.
036400     IF NOT CLIENTE-ES-VALIDO
036500        GO TO 300-CREA-BILLETERA-DEFECTO-E
036600     END-IF
036700     IF WKS-TOTAL-BILLETERAS >= 999
036800        SET TABLA-BILLETERAS-LLENA TO TRUE
036900        DISPLAY '*** ERROR AL GRABAR BILLETERA POR DEFECTO: '
037000                'TABLA-BILLETERAS LLENA' UPON CONSOLE
037100        GO TO 300-CREA-BILLETERA-DEFECTO-E
037200     END-IF
037300     ADD 1 TO WKS-TOTAL-BILLETERAS
037400     SET WKS-IDX-CARGA TO WKS-TOTAL-BILLETERAS
037500     MOVE WKS-PARM-WAL-ID TO TABLA-WAL-ID (WKS-IDX-CARGA)
037600     STRING WKS-PARM-CLI-USERNAME DELIMITED BY SPACE
037700            WKS-BD-SUFIJO-NOMBRE   DELIMITED BY SIZE
037800            INTO TABLA-WAL-NAME (WKS-IDX-CARGA)
037900     END-STRING
038000     MOVE WKS-PARM-CLI-EMAIL TO TABLA-WAL-CLIENT-EMAIL
038100                                 (WKS-IDX-CARGA)
038200     MOVE WKS-BD-AMOUNT       TO TABLA-WAL-AMOUNT (WKS-IDX-CARGA)
038300     MOVE WKS-BD-CURRENCY     TO TABLA-WAL-CURRENCY
038310                                 (WKS-IDX-CARGA)
038400     MOVE WKS-BD-BUDGET-LIMIT TO TABLA-WAL-BUDGET-LIMIT
038500                                 (WKS-IDX-CARGA)
038600     DISPLAY 'BILLETERA CREADA      : '
038700             TABLA-WAL-NAME (WKS-IDX-CARGA) UPON CONSOLE.
038800 300-CREA-BILLETERA-DEFECTO-E. EXIT.
038900
039000******************************************************************
039100*    14/07/2005 LGR SOLICITUD 66210 - EDICION DE BILLETERA CON   *
039200*    RESGUARDO DE VALOR ANTERIOR EN CAMPOS NO EDITADOS.          *
039300*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - LA BILLETERA  *
039400*    A EDITAR SE LOCALIZA POR BUSQUEDA EN LA TABLA-BILLETERAS EN *
039500*    MEMORIA, NO POR READ INDEXADO.                              *
039600******************************************************************
039700 350-ACTUALIZA-BILLETERA SECTION.
039800     MOVE 0 TO WKS-SUB-BILLETERA
039900     SET WKS-IDX-BUSCA TO 1
040000     PERFORM 355-BUSCA-INDICE
040100             VARYING WKS-IDX-BUSCA FROM 1 BY 1
040200             UNTIL WKS-IDX-BUSCA > WKS-TOTAL-BILLETERAS
040300                OR TABLA-WAL-ID (WKS-IDX-BUSCA) =
040400                   WKS-PARM-ED-WAL-ID
040500     IF WKS-IDX-BUSCA NOT > WKS-TOTAL-BILLETERAS
040600        SET WKS-SUB-BILLETERA TO WKS-IDX-BUSCA
040700     END-IF
040800     IF WKS-SUB-BILLETERA > 0
040900        PERFORM 360-APLICA-CAMPOS-BILLETERA
041000        ADD 1 TO WKS-BILLETERAS-ACTUALIZADAS
041100        DISPLAY 'BILLETERA ACTUALIZADA : '
041200                WKS-PARM-ED-WAL-ID UPON CONSOLE
041300     ELSE
041400        DISPLAY '*** BILLETERA NO EXISTE PARA ACTUALIZAR: '
041500                WKS-PARM-ED-WAL-ID UPON CONSOLE
041600     END-IF.
041700 350-ACTUALIZA-BILLETERA-E. EXIT.
041800
041900 355-BUSCA-INDICE SECTION.
042000     CONTINUE.
042100 355-BUSCA-INDICE-E. EXIT.
042200
042300******************************************************************
042400*    14/07/2005 LGR SOLICITUD 66210 - CADA CAMPO SOLO SE         *
042500*    REEMPLAZA SI SU INDICADOR VIENE EN 'S' Y, PARA LOS CAMPOS   *
042600*    ALFABETICOS, EL DATO NO LLEGA EN BLANCO O NULO.             *
042700******************************************************************
042800 360-APLICA-CAMPOS-BILLETERA SECTION.
042900     IF SE-EDITA-AMOUNT
043000        MOVE WKS-PARM-ED-AMOUNT TO
043100             TABLA-WAL-AMOUNT (WKS-SUB-BILLETERA)
043200     END-IF
043300     IF SE-EDITA-CURRENCY AND
043400        WKS-PARM-ED-CURRENCY NOT = SPACES AND
043500        WKS-PARM-ED-CURRENCY NOT = LOW-VALUES
043600        MOVE WKS-PARM-ED-CURRENCY TO
043700             TABLA-WAL-CURRENCY (WKS-SUB-BILLETERA)
043800     END-IF
043900     IF SE-EDITA-LIMITE
044000        MOVE WKS-PARM-ED-BUDGET-LIMIT TO
044100             TABLA-WAL-BUDGET-LIMIT (WKS-SUB-BILLETERA)
044200     END-IF
044300     IF SE-EDITA-NOMBRE AND
044400        WKS-PARM-ED-NAME NOT = SPACES AND
044500        WKS-PARM-ED-NAME NOT = LOW-VALUES
044600        MOVE WKS-PARM-ED-NAME TO
044700             TABLA-WAL-NAME (WKS-SUB-BILLETERA)
044800     END-IF.
044900 360-APLICA-CAMPOS-BILLETERA-E. EXIT.
045000
045100******************************************************************
045200*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - REESCRIBE EL  *
045300*    MAESTRO DE BILLETERAS COMPLETO, CON LA ALTA O LA EDICION YA *
045400*    APLICADA EN LA TABLA-BILLETERAS.                            *
045500******************************************************************
045600 500-GRABA-BILLETERAS-ACTUALIZADAS SECTION.
045700     MOVE TABLA-WAL-ID (WKS-IDX-GRABA)           TO UWL-ID
045800     MOVE TABLA-WAL-NAME (WKS-IDX-GRABA)         TO UWL-NAME
045900     MOVE TABLA-WAL-CLIENT-EMAIL (WKS-IDX-GRABA) TO
046000          UWL-CLIENT-EMAIL
046100     MOVE TABLA-WAL-AMOUNT (WKS-IDX-GRABA)       TO UWL-AMOUNT
046200     MOVE TABLA-WAL-CURRENCY (WKS-IDX-GRABA)     TO UWL-CURRENCY
046300     MOVE TABLA-WAL-BUDGET-LIMIT (WKS-IDX-GRABA) TO
046400          UWL-BUDGET-LIMIT
046500     WRITE UWL-REGISTRO
046600     IF FS-UPDATED-WALLET-FILE NOT = '00'
046700        MOVE 'WRITE'        TO FSE-ACCION
046800        MOVE 'WALLETUP'     TO FSE-ARCHIVO
046900        MOVE UWL-ID         TO FSE-LLAVE
047000        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
047100                  FSE-ACCION, FSE-LLAVE, FS-UPDATED-WALLET-FILE
047200        DISPLAY '*** ERROR AL GRABAR UPDATED-WALLET-FILE: '
047300                FS-UPDATED-WALLET-FILE UPON CONSOLE
047400     END-IF.
047500 500-GRABA-BILLETERAS-ACTUALIZADAS-E. EXIT.
047600
047700 900-CIERRA-ARCHIVOS SECTION.
047800     CLOSE CLIENT-FILE WALLET-FILE UPDATED-WALLET-FILE
047900     DISPLAY '****************************************'
048000             UPON CONSOLE
048100     DISPLAY 'BIL1P06 - FECHA DE CORRIDA       : '
048200              WKS-FECHA-CORRIDA UPON CONSOLE
048300     DISPLAY 'BIL1P06 - CLIENTE VALIDO (1/0)   : '
048400              WKS-CLIENTE-VALIDO UPON CONSOLE
048500     DISPLAY 'BIL1P06 - BILLETERAS ACTUALIZADAS: '
048600              WKS-BILLETERAS-ACTUALIZADAS UPON CONSOLE
048700     IF TABLA-BILLETERAS-LLENA
048800        DISPLAY 'BIL1P06 - AVISO: TABLA-BILLETERAS LLENA, '
048900                'REVISAR CIERRE' UPON CONSOLE
049000     END-IF
049100     DISPLAY '****************************************'
049200             UPON CONSOLE.
049300 900-CIERRA-ARCHIVOS-E. EXIT.
