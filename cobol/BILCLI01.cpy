000100******************************************************************
000200*              C O P Y   D E   R E G I S T R O                  *
000300*              C L I E N T E   D E   B I L L E T E R A          *
000400******************************************************************
000500*   APLICACION   : BILLETERA / PRESUPUESTO PERSONAL
000600*   ARCHIVO      : CLIENT-FILE
000700*   LONGITUD     : 130
000800*   LLAVE        : CLI-EMAIL (ASCENDENTE, UNICO)
000900*   NOTA         : CLI-PASSWORD SE TRANSPORTA TAL CUAL VIENE,
001000*                : YA CODIFICADA POR EL SISTEMA DE ORIGEN.
001100******************************************************************
001200 01  CLI-REGISTRO.
001300     03  CLI-ID                       PIC 9(09).
001400     03  CLI-LLAVE.
001500         05  CLI-EMAIL                PIC X(40).
001600     03  CLI-USERNAME                 PIC X(20).
001700     03  CLI-PASSWORD                 PIC X(60).
001800     03  FILLER                       PIC X(01).
