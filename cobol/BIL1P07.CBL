000100******************************************************************
000200* FECHA       : 14/07/2005                                       *
000300* PROGRAMADOR : LUIS GARCIA RUANO (LGR)                          *
000400* APLICACION  : BILLETERA / PRESUPUESTO PERSONAL                 *
000500* PROGRAMA    : BIL1P07                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EDITA DESCRIPCION, FECHA, CATEGORIA Y MONTO DE   *
000800*             : UNA TRANSACCION YA GRABADA, LOCALIZADA POR SU    *
000900*             : LLAVE TRN-ID. NO VUELVE A POSTEAR EL SALDO DE LA *
001000*             : BILLETERA; ESO LO HACE UNICAMENTE BIL1P01 EN EL  *
001100*             : POSTEO DIARIO.                                   *
001200* ARCHIVOS    : TRANSACTION-FILE=E,                              *
001300*             : UPDATED-TRANSACTION-FILE=S                       *
001400* ACCION (ES) : E=EDITA TRANSACCION EXISTENTE                    *
001500* INSTALADO   : 21/07/2005                                       *
001600* BPM/RATIONAL: 401129                                           *
001700* NOMBRE      : MANTENIMIENTO DE TRANSACCIONES                   *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     BIL1P07.
002100 AUTHOR.                         LUIS GARCIA RUANO.
002200 INSTALLATION.                   DEPTO. SISTEMAS - BILLETERA.
002300 DATE-WRITTEN.                   14/07/2005.
002400 DATE-COMPILED.                  14/07/2005.
002500 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 14/07/2005 LGR  PROGRAMA ORIGINAL, VERSION 1.0. SOLICITUD     *
003000*                 66210: SEPARA LA EDICION DE TRANSACCIONES DEL *
003100*                 POSTEO DIARIO (BIL1P01), CON RESGUARDO DE     *
003200*                 VALOR ANTERIOR EN LOS CAMPOS QUE LLEGUEN EN   *
003300*                 BLANCO O NULOS DESDE LA TARJETA DE PARAMETROS.*
003400*                 TRANSACTION-FILE SE ABRE INDEXADO POR TRN-ID  *
003500*                 (DD TRANSMNT) PARA LOCALIZAR LA TRANSACCION.  *
003600* 21/07/2005 LGR  AJUSTE DE INSTALACION EN PRODUCCION.          *
003700* 09/09/2005 LGR  SOLICITUD 66210 (CORRECCION): DD TRANSMNT ERA *
003800*                 UN ARCHIVO INDEXADO DISTINTO DEL DD TRANSIN,  *
003900*                 QUE LEEN BIL1P01/BIL1P02/BIL1P03; LA EDICION  *
004000*                 NUNCA LLEGABA AL POSTEO NI A LOS REPORTES. SE *
004100*                 REVIERTE: TRANSACTION-FILE VUELVE A LEERSE    *
004200*                 SECUENCIAL POR TRANSIN, SE CARGA COMPLETO EN  *
004300*                 TABLA-TRANSACCIONES Y SE REESCRIBE EN UN      *
004400*                 NUEVO ARCHIVO UPDATED-TRANSACTION-FILE (DD    *
004500*                 TRANSOUT), MISMA TECNICA QUE BIL1P01 USA PARA *
004600*                 REESCRIBIR EL MAESTRO DE BILLETERAS. EL       *
004700*                 CIERRE DEL DIA COPIA TRANSOUT SOBRE TRANSIN   *
004800*                 ANTES DEL SIGUIENTE POSTEO.                   *
004900* 03/11/2006 EDR  SOLICITUD 66850: EL MONTO EDITADO VUELVE A    *
005000*                 DERIVAR EL TIPO DE MOVIMIENTO POR SU SIGNO,   *
005100*                 IGUAL QUE EN LA CARGA ORIGINAL; SI EL MONTO   *
005200*                 NO SE EDITA, EL TIPO GRABADO NO SE TOCA.      *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS WKS-MODO-PRUEBAS.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TRANSACTION-FILE  ASSIGN   TO TRANSIN
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS FS-TRANSACTION-FILE.
006400
006500     SELECT UPDATED-TRANSACTION-FILE ASSIGN TO TRANSOUT
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS FS-UPDATED-TRANS-FILE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*   MOVIMIENTOS YA GRABADOS (ENTRADA)
007200 FD  TRANSACTION-FILE
007300     LABEL RECORD STANDARD.
007400     COPY BILTRN01.
007500*   MOVIMIENTOS CON LA EDICION APLICADA (SALIDA)
007600 FD  UPDATED-TRANSACTION-FILE
007700     LABEL RECORD STANDARD.
007800 01  UTR-REGISTRO.
007900     03  UTR-ID                       PIC 9(09).
008000     03  UTR-WALLET-ID                PIC 9(09).
008100     03  UTR-DATE                     PIC X(16).
008200     03  UTR-DESCRIPTION              PIC X(40).
008300     03  UTR-CATEGORY                 PIC X(20).
008400     03  UTR-MONEY                    PIC S9(11)V99
008500                                      USAGE IS COMP-3.
008600     03  UTR-TYPE                     PIC X(07).
008700     03  FILLER                       PIC X(02).
008800 01  UTR-REGISTRO-R REDEFINES UTR-REGISTRO.
008900     03  FILLER                       PIC X(110).
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - CONTADORES Y  *
009400*    TABLA DE TRABAJO PARA LA REESCRITURA SECUENCIAL DE          *
009500*    TRANSACTION-FILE (MISMA TECNICA DE BIL1P01).                *
009600******************************************************************
009700 77  WKS-TRANSACCIONES-ACTUALIZADAS  PIC S9(05) COMP VALUE 0.
009800 77  WKS-SW-TABLA-LLENA              PIC X(01) VALUE 'N'.
009900     88  TABLA-TRANSACCIONES-LLENA          VALUE 'S'.
010000 01  WKS-STATUS.
010100     03  FS-TRANSACTION-FILE          PIC X(02) VALUE SPACES.
010200     03  FS-UPDATED-TRANS-FILE        PIC X(02) VALUE SPACES.
010300     03  FILLER                       PIC X(02) VALUE SPACES.
010400     COPY BILFSE01.
010500 01  WKS-FLAGS.
010600     03  WKS-FIN-TRANSACTION-FILE     PIC 9(01) VALUE 0.
010700         88  FIN-TRANSACTION-FILE            VALUE 1.
010800     03  FILLER                       PIC X(01).
010900 01  WKS-FECHA-CORRIDA                PIC 9(08) VALUE ZEROES.
011000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011100     03  WKS-FC-ANIO                  PIC 9(04).
011200     03  WKS-FC-MES                   PIC 9(02).
011300     03  WKS-FC-DIA                   PIC 9(02).
011400******************************************************************
011500*              TABLA DE TRABAJO DE TRANSACCIONES                 *
011600******************************************************************
011700 01  TABLA-TRANSACCIONES.
011800     03  TABLA-TRN-ENTRADA OCCURS 999 TIMES
011900                            INDEXED BY WKS-IDX-CARGA
012000                                       WKS-IDX-BUSCA
012100                                       WKS-IDX-GRABA.
012200         05  TABLA-TRN-ID              PIC 9(09).
012300         05  TABLA-TRN-WALLET-ID       PIC 9(09).
012400         05  TABLA-TRN-DATE            PIC X(16).
012500         05  TABLA-TRN-DESCRIPTION     PIC X(40).
012600         05  TABLA-TRN-CATEGORY        PIC X(20).
012700         05  TABLA-TRN-MONEY           PIC S9(11)V99.
012800         05  TABLA-TRN-TYPE            PIC X(07).
012900         05  FILLER                    PIC X(02).
013000 01  WKS-CONTADORES.
013100     03  WKS-TOTAL-TRANSACCIONES      PIC S9(04) COMP VALUE 0.
013200     03  WKS-SUB-TRANSACCION          PIC S9(04) COMP VALUE 0.
013300     03  FILLER                       PIC X(01).
013400******************************************************************
013500*    14/07/2005 LGR SOLICITUD 66210 - TARJETA DE EDICION DE      *
013600*    TRANSACCION; UN INDICADOR 'S'/'N' POR CADA CAMPO EDITABLE,  *
013700*    SEGUIDO DEL VALOR NUEVO PARA ESE CAMPO. SI EL INDICADOR NO  *
013800*    VIENE EN 'S' O EL VALOR LLEGA EN BLANCO/NULO, SE CONSERVA   *
013900*    EL VALOR QUE YA TENIA LA TRANSACCION GRABADA.               *
014000******************************************************************
014100 01  WKS-PARM-EDITA-TRANSACCION.
014200     03  WKS-PARM-ED-TRN-ID           PIC 9(09).
014300     03  WKS-PARM-ED-FLAG-DESCRIP     PIC X(01).
014400         88  SE-EDITA-DESCRIPCION            VALUE 'S'.
014500     03  WKS-PARM-ED-DESCRIPTION      PIC X(40).
014600     03  WKS-PARM-ED-FLAG-FECHA       PIC X(01).
014700         88  SE-EDITA-FECHA                  VALUE 'S'.
014800     03  WKS-PARM-ED-DATE             PIC X(16).
014900     03  WKS-PARM-ED-FLAG-CATEGORIA   PIC X(01).
015000         88  SE-EDITA-CATEGORIA              VALUE 'S'.
015100     03  WKS-PARM-ED-CATEGORY         PIC X(20).
015200     03  WKS-PARM-ED-FLAG-MONTO       PIC X(01).
015300         88  SE-EDITA-MONTO                  VALUE 'S'.
015400     03  WKS-PARM-ED-MONEY            PIC S9(11)V99.
015500     03  FILLER                       PIC X(18).
015600 01  WKS-PARM-EDITA-TRANS-R REDEFINES WKS-PARM-EDITA-TRANSACCION.
015700     03  FILLER                       PIC X(09).
015800     03  WKS-PARM-BLOQUE-EDICION      PIC X(93).
015900     03  FILLER                       PIC X(18).
016000 01  WKS-PARM-ED-DATE-R REDEFINES WKS-PARM-ED-DATE.
016100     03  WKS-PARM-ED-FEC-ANIO         PIC X(04).
016200     03  FILLER                       PIC X(01).
016300     03  WKS-PARM-ED-FEC-MES          PIC X(02).
016400     03  FILLER                       PIC X(01).
016500     03  WKS-PARM-ED-FEC-DIA          PIC X(02).
016600     03  FILLER                       PIC X(01).
016700     03  WKS-PARM-ED-FEC-HORA         PIC X(02).
016800     03  FILLER                       PIC X(01).
016900     03  WKS-PARM-ED-FEC-MIN          PIC X(02).
017000******************************************************************
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*              S E C C I O N   P R I N C I P A L                *
017400******************************************************************
017500 000-MAIN SECTION.
017600     PERFORM 100-APERTURA-ARCHIVOS
017700     PERFORM 110-LEE-TRANSACTION-FILE
017800     PERFORM 150-CARGA-TABLA-TRANSACCIONES UNTIL
017900             FIN-TRANSACTION-FILE
018000     PERFORM 200-LOCALIZA-TRANSACCION
018100     IF WKS-SUB-TRANSACCION > 0
018200        PERFORM 300-APLICA-CAMPOS-TRANSACCION
018300        ADD 1 TO WKS-TRANSACCIONES-ACTUALIZADAS
018400        DISPLAY 'TRANSACCION ACTUALIZADA: '
018500                WKS-PARM-ED-TRN-ID UPON CONSOLE
018600     ELSE
018700        DISPLAY '*** TRANSACCION NO EXISTE, TRN-ID: '
018800                WKS-PARM-ED-TRN-ID UPON CONSOLE
018900     END-IF
019000     PERFORM 500-GRABA-TRANSACCIONES-ACTUALIZADAS
019100             VARYING WKS-IDX-GRABA FROM 1 BY 1
019200             UNTIL WKS-IDX-GRABA > WKS-TOTAL-TRANSACCIONES
019300     PERFORM 900-CIERRA-ARCHIVOS
019400     STOP RUN.
019500 000-MAIN-E. EXIT.
019600
019700 100-APERTURA-ARCHIVOS SECTION.
019800     MOVE 'BIL1P07' TO FSE-PROGRAMA
019900     ACCEPT WKS-PARM-EDITA-TRANSACCION FROM SYSIN
020000     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
020100     OPEN INPUT  TRANSACTION-FILE
020200          OUTPUT UPDATED-TRANSACTION-FILE
020300     IF FS-TRANSACTION-FILE NOT = '00'
020400        MOVE 'OPEN'         TO FSE-ACCION
020500        MOVE 'TRANSFL'      TO FSE-ARCHIVO
020600        MOVE SPACES         TO FSE-LLAVE
020700        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
020800                  FSE-ACCION, FSE-LLAVE, FS-TRANSACTION-FILE
020900        DISPLAY '*** ERROR AL ABRIR TRANSACTION-FILE, STATUS: '
021000                FS-TRANSACTION-FILE UPON CONSOLE
021100        MOVE 91 TO RETURN-CODE
021200        STOP RUN
021300     END-IF
021400     IF FS-UPDATED-TRANS-FILE NOT = '00'
021500        MOVE 'OPEN'         TO FSE-ACCION
021600        MOVE 'TRANSOUT'     TO FSE-ARCHIVO
021700        MOVE SPACES         TO FSE-LLAVE
021800        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
021900                  FSE-ACCION, FSE-LLAVE, FS-UPDATED-TRANS-FILE
022000        DISPLAY '*** ERROR AL ABRIR UPDATED-TRANSACTION-FILE: '
022100                FS-UPDATED-TRANS-FILE UPON CONSOLE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 100-APERTURA-ARCHIVOS-E. EXIT.
022600
022700 110-LEE-TRANSACTION-FILE SECTION.
022800     READ TRANSACTION-FILE
022900       AT END
023000          MOVE 1 TO WKS-FIN-TRANSACTION-FILE
023100     END-READ.
023200 110-LEE-TRANSACTION-FILE-E. EXIT.
023300
023400******************************************************************
023500*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - CARGA EL      *
023600*    ARCHIVO COMPLETO EN MEMORIA ANTES DE APLICAR LA EDICION     *
023700*    SOLICITADA POR LA TARJETA DE PARAMETROS.                    *
023800******************************************************************
023900 150-CARGA-TABLA-TRANSACCIONES SECTION.
024000     IF WKS-TOTAL-TRANSACCIONES >= 999
024100        SET TABLA-TRANSACCIONES-LLENA TO TRUE
024200        DISPLAY '*** AVISO: TABLA-TRANSACCIONES LLENA EN 999, '
024300                'SE DESCARTA TRN-ID: ' TRN-ID
024400                UPON CONSOLE
024500        PERFORM 110-LEE-TRANSACTION-FILE
024600        GO TO 150-CARGA-TABLA-TRANSACCIONES-E
024700     END-IF
024800     ADD 1 TO WKS-TOTAL-TRANSACCIONES
024900     SET WKS-IDX-CARGA TO WKS-TOTAL-TRANSACCIONES
025000     MOVE TRN-ID           TO TABLA-TRN-ID (WKS-IDX-CARGA)
025100     MOVE TRN-WALLET-ID    TO TABLA-TRN-WALLET-ID (WKS-IDX-CARGA)
025200     MOVE TRN-DATE         TO TABLA-TRN-DATE (WKS-IDX-CARGA)
025300     MOVE TRN-DESCRIPTION  TO TABLA-TRN-DESCRIPTION
025400                               (WKS-IDX-CARGA)
025500     MOVE TRN-CATEGORY     TO TABLA-TRN-CATEGORY (WKS-IDX-CARGA)
025600     MOVE TRN-MONEY        TO TABLA-TRN-MONEY (WKS-IDX-CARGA)
025700     MOVE TRN-TYPE         TO TABLA-TRN-TYPE (WKS-IDX-CARGA)
025800     PERFORM 110-LEE-TRANSACTION-FILE.
025900 150-CARGA-TABLA-TRANSACCIONES-E. EXIT.
026000
026100******************************************************************
026200*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - LA TRANSACCION*
026300*    A EDITAR SE LOCALIZA POR BUSQUEDA EN LA TABLA-TRANSACCIONES *
026400*    EN MEMORIA, NO POR READ INDEXADO.                           *
026500******************************************************************
026600 200-LOCALIZA-TRANSACCION SECTION.
026700     MOVE 0 TO WKS-SUB-TRANSACCION
026800     SET WKS-IDX-BUSCA TO 1
026900     PERFORM 210-BUSCA-INDICE
027000             VARYING WKS-IDX-BUSCA FROM 1 BY 1
027100             UNTIL WKS-IDX-BUSCA > WKS-TOTAL-TRANSACCIONES
027200                OR TABLA-TRN-ID (WKS-IDX-BUSCA) =
027300                   WKS-PARM-ED-TRN-ID
027400     IF WKS-IDX-BUSCA NOT > WKS-TOTAL-TRANSACCIONES
027500        SET WKS-SUB-TRANSACCION TO WKS-IDX-BUSCA
027600     END-IF.
027700 200-LOCALIZA-TRANSACCION-E. EXIT.
027800
027900 210-BUSCA-INDICE SECTION.
028000     CONTINUE.
028100 210-BUSCA-INDICE-E. EXIT.
028200
028300******************************************************************
028400*    14/07/2005 LGR SOLICITUD 66210 - CADA CAMPO SOLO SE         *
028500*    REEMPLAZA SI SU INDICADOR VIENE EN 'S' Y, PARA LOS CAMPOS   *
028600*    ALFABETICOS, EL DATO NO LLEGA EN BLANCO O NULO.             *
028700*    03/11/2006 EDR SOLICITUD 66850 - EL TIPO SE RE-DERIVA DEL   *
028800*    SIGNO DEL MONTO SOLO CUANDO EL MONTO SI SE EDITA.           *
028900******************************************************************
029000 300-APLICA-CAMPOS-TRANSACCION SECTION.
029100     IF SE-EDITA-DESCRIPCION AND
029200        WKS-PARM-ED-DESCRIPTION NOT = SPACES AND
029300        WKS-PARM-ED-DESCRIPTION NOT = LOW-VALUES
029400        MOVE WKS-PARM-ED-DESCRIPTION TO
029500             TABLA-TRN-DESCRIPTION (WKS-SUB-TRANSACCION)
029600     END-IF
029700     IF SE-EDITA-FECHA AND
029800        WKS-PARM-ED-DATE NOT = SPACES AND
029900        WKS-PARM-ED-DATE NOT = LOW-VALUES
030000        MOVE WKS-PARM-ED-DATE TO
030100             TABLA-TRN-DATE (WKS-SUB-TRANSACCION)
030200     END-IF
030300     IF SE-EDITA-CATEGORIA AND
030400        WKS-PARM-ED-CATEGORY NOT = SPACES AND
030500        WKS-PARM-ED-CATEGORY NOT = LOW-VALUES
030600        MOVE WKS-PARM-ED-CATEGORY TO
030700             TABLA-TRN-CATEGORY (WKS-SUB-TRANSACCION)
030800     END-IF
030900     IF SE-EDITA-MONTO
031000        MOVE WKS-PARM-ED-MONEY TO
031100             TABLA-TRN-MONEY (WKS-SUB-TRANSACCION)
031200        IF TABLA-TRN-MONEY (WKS-SUB-TRANSACCION) >= 0
031300           MOVE 'INCOME '  TO TABLA-TRN-TYPE (WKS-SUB-TRANSACCION)
031400        ELSE
031500           MOVE 'EXPENSE' TO TABLA-TRN-TYPE (WKS-SUB-TRANSACCION)
031600        END-IF
031700     END-IF.
031800 300-APLICA-CAMPOS-TRANSACCION-E. EXIT.
031900
032000******************************************************************
032100*    09/09/2005 LGR SOLICITUD 66210 (CORRECCION) - REESCRIBE EL  *
032200*    ARCHIVO DE TRANSACCIONES COMPLETO, CON LA EDICION YA        *
032200*    APLICADA EN LA TABLA-TRANSACCIONES.                         *
032300 500-GRABA-TRANSACCIONES-ACTUALIZADAS SECTION.
032400     MOVE TABLA-TRN-ID (WKS-IDX-GRABA)          TO UTR-ID
032500     MOVE TABLA-TRN-WALLET-ID (WKS-IDX-GRABA)   TO UTR-WALLET-ID
032600     MOVE TABLA-TRN-DATE (WKS-IDX-GRABA)        TO UTR-DATE
032700     MOVE TABLA-TRN-DESCRIPTION (WKS-IDX-GRABA) TO UTR-DESCRIPTION
032800     MOVE TABLA-TRN-CATEGORY (WKS-IDX-GRABA)    TO UTR-CATEGORY
032900     MOVE TABLA-TRN-MONEY (WKS-IDX-GRABA)       TO UTR-MONEY
033000     MOVE TABLA-TRN-TYPE (WKS-IDX-GRABA)         TO UTR-TYPE
033100     WRITE UTR-REGISTRO
033200     IF FS-UPDATED-TRANS-FILE NOT = '00'
033300        MOVE 'WRITE'        TO FSE-ACCION
033400        MOVE 'TRANSOUT'     TO FSE-ARCHIVO
033500        MOVE UTR-ID         TO FSE-LLAVE
033600        CALL 'DEBD1R00' USING FSE-PROGRAMA, FSE-ARCHIVO,
033700                  FSE-ACCION, FSE-LLAVE, FS-UPDATED-TRANS-FILE
033800        DISPLAY '*** ERROR AL GRABAR UPDATED-TRANSACTION-FILE: '
033900                FS-UPDATED-TRANS-FILE UPON CONSOLE
034000     END-IF.
034100 500-GRABA-TRANSACCIONES-ACTUALIZADAS-E. EXIT.
034200
034300 900-CIERRA-ARCHIVOS SECTION.
034400     CLOSE TRANSACTION-FILE UPDATED-TRANSACTION-FILE
034500     DISPLAY '****************************************'
034600             UPON CONSOLE
034700     DISPLAY 'BIL1P07 - FECHA DE CORRIDA          : '
034800              WKS-FECHA-CORRIDA UPON CONSOLE
034900     DISPLAY 'BIL1P07 - TRANSACCIONES ACTUALIZADAS: '
035000              WKS-TRANSACCIONES-ACTUALIZADAS UPON CONSOLE
035100     IF TABLA-TRANSACCIONES-LLENA
035200        DISPLAY 'BIL1P07 - AVISO: TABLA-TRANSACCIONES LLENA, '
035300                'REVISAR CIERRE' UPON CONSOLE
035400     END-IF
035500     DISPLAY '****************************************'
035600             UPON CONSOLE.
035700 900-CIERRA-ARCHIVOS-E. EXIT.
